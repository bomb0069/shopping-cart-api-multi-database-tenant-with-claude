000100******************************************************************        
000110*                                                                *        
000120*    CPRFDPRD  -  LAYOUT DE MAESTRO DE PRODUCTOS (PRODUCT-FILE)  *        
000130*    ALMACENES CONTINENTAL S.A. - GERENCIA DE SISTEMAS           *        
000140*                                                                *        
000150*    USADO POR CPRB10Q PARA ARMAR LA TABLA EN MEMORIA DE         *        
000160*    PRODUCTOS (WS-PRODUCT-TABLE) Y PARA EL FD DE PRODUCT-FILE.  *        
000170*                                                                *        
000180*    ORGANIZACION DEL ARCHIVO....: LINE SEQUENTIAL               *        
000190*    LONGITUD DE REGISTRO.......: 126 CARACTERES (VER NOTA)      *        
000200*    CLAVE PRINCIPAL............: PROD-ID                        *        
000210*                                                                *        
000220*    NOTA: EL AREA DE SISTEMAS ESTIMO 100 POSICIONES PARA ESTE   *        
000230*    ARCHIVO EN EL DOCUMENTO DE ALCANCE ORIGINAL; AL TENDER LOS  *        
000240*    CAMPOS DE NEGOCIO EXIGIDOS (NOMBRE, CATEGORIA, MARCA) LA    *        
000250*    LONGITUD REAL QUEDA EN 122 + 4 DE RELLENO = 126.  SE DEJA   *        
000260*    CONSTANCIA AQUI PARA QUE NO SE REABRA EL TEMA EN AUDITORIA. *        
000270******************************************************************        
000280 01  PROD-REGISTRO.                                                       
000290     05  PROD-ID                PIC 9(09).                                
000300     05  PROD-SKU                PIC X(20).                               
000310     05  PROD-NAME                PIC X(40).                              
000320     05  PROD-CATEGORY            PIC X(20).                              
000330     05  PROD-BRAND               PIC X(20).                              
000340*    PRECIO DE LISTA - EMPACADO COMP-3 POR ACUERDO DE CODIFICA-           
000350*    CION DE LA GERENCIA (CR-0610, TODO CAMPO MONETARIO DE LOS            
000360*    MAESTROS VIAJA EMPACADO A PARTIR DE ESTA REVISION).                  
000370     05  PROD-BASE-PRICE          PIC S9(7)V99 COMP-3.                    
000380*    VISTA ALTERNA DEL PRECIO DE LISTA SIN SIGNO, PARA LOS                
000390*    REPORTES DE AUDITORIA DE PRECIOS (NUNCA DEBE SER NEGATIVO).          
000400     05  PROD-BASE-PRICE-N REDEFINES PROD-BASE-PRICE                      
000410                                  PIC 9(7)V99 COMP-3.                     
000420     05  PROD-STOCK-QTY           PIC S9(7).                              
000430     05  PROD-ACTIVE              PIC X(01).                              
000440         88  PROD-ACTIVO-SI               VALUE 'Y'.                      
000450         88  PROD-ACTIVO-NO               VALUE 'N'.                      
000460     05  FILLER                   PIC X(04).                              
