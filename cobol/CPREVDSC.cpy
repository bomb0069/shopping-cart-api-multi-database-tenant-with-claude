000100*----------------------------------------------------------------*        
000110*    CPREVDSC  -  FRAGMENTO COPY: DESCRIPCION DEL MOTIVO DE      *        
000120*    RECHAZO DE UNA LINEA DE CARRITO.                            *        
000130*    SE INSERTA DENTRO DE 2150-OBTENER-DESC-RECHAZO DE CPRB10Q,  *        
000140*    EXACTAMENTE IGUAL A COMO SE ARMABA LA DESCRIPCION DE        *        
000150*    BLOQUEO EN LOS BATCH DE TARJETAS (VER EVDESBLOQ).           *        
000160*----------------------------------------------------------------*        
000170     EVALUATE WS-COD-RECHAZO                                              
000180         WHEN WSC-RECH-SIN-PRODUCTO                                       
000190             MOVE 'PRODUCTO NO EXISTE'    TO WS-DESC-RECHAZO              
000200         WHEN WSC-RECH-INACTIVO                                           
000210             MOVE 'PRODUCTO INACTIVO'     TO WS-DESC-RECHAZO              
000220         WHEN WSC-RECH-SIN-STOCK                                          
000230             MOVE 'STOCK INSUFICIENTE'    TO WS-DESC-RECHAZO              
000240         WHEN WSC-RECH-PRODUCTO-INVALIDO                                  
000250             MOVE 'PRODUCTO MAL FORMADO'  TO WS-DESC-RECHAZO              
000260         WHEN OTHER                                                       
000270             MOVE SPACES                  TO WS-DESC-RECHAZO              
000280     END-EVALUATE.                                                        
