000100******************************************************************        
000110*                                                                *        
000120*    CPRFDREQ  -  LAYOUT DE SOLICITUD DE LINEA DE CARRITO        *        
000130*    ALMACENES CONTINENTAL S.A. - GERENCIA DE SISTEMAS           *        
000140*                                                                *        
000150*    UN REGISTRO POR CADA ACCION SOBRE UN CARRITO (ALTA,         *        
000160*    MODIFICACION DE CANTIDAD, APLICACION DE PROMOCION).  EL     *        
000170*    ARCHIVO DEBE LLEGAR ORDENADO/AGRUPADO POR REQ-CART-ID; ES   *        
000180*    LA CLAVE DE RUPTURA DE CONTROL EN CPRB10Q.                  *        
000190*                                                                *        
000200*    ORGANIZACION DEL ARCHIVO....: LINE SEQUENTIAL               *        
000210*    LONGITUD DE REGISTRO.......: 70 CARACTERES                  *        
000220******************************************************************        
000230 01  REQ-REGISTRO.                                                        
000240     05  REQ-CART-ID              PIC X(20).                              
000250     05  REQ-PROD-ID              PIC 9(09).                              
000260*    VISTA ALFANUMERICA DEL PRODUCTO, PARA VALIDAR CONTRA LA              
000270*    CLASE CLASE-MONEDA QUE EL CAMPO VENGA SOLO CON DIGITOS               
000280*    (EL SITIO WEB A VECES MANDA LA LINEA EN BLANCO - CR-0610).           
000290     05  REQ-PROD-ID-ALFA REDEFINES REQ-PROD-ID PIC X(09).                
000300     05  REQ-QTY                  PIC S9(5).                              
000310     05  REQ-CUST-GROUP           PIC X(10).                              
000320     05  REQ-PROMO-CODE           PIC X(20).                              
000330     05  FILLER                   PIC X(06).                              
