000100 IDENTIFICATION DIVISION.                                                 
000110*========================*                                                
000120 PROGRAM-ID.    CPRB10Q.                                                  
000130 AUTHOR.        HCASTRO.                                                  
000140 INSTALLATION.  ALMACENES CONTINENTAL S.A. - GERENCIA SISTEMAS.           
000150 DATE-WRITTEN.  ABR 1989.                                                 
000160 DATE-COMPILED.                                                           
000170 SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.                       
000180******************************************************************        
000190*OBJET******************************************************    *         
000200*OBJET*** PROCESO BATCH DE TARIFICACION Y PROMOCIONES DE        *         
000210*OBJET*** CARRITOS DE COMPRA (PEDIDOS POR CORRESPONDENCIA)      *         
000220*OBJET************************************************************        
000230*                                                                *        
000240*    LEE PRODUCT-FILE, PRICE-FILE Y PROMOTION-FILE Y LOS CARGA   *        
000250*    EN TABLAS EN MEMORIA; LUEGO PROCESA CART-REQUEST-FILE       *        
000260*    (ORDENADO POR REQ-CART-ID) LINEA POR LINEA, CALCULANDO EL   *        
000270*    PRECIO VIGENTE DE CADA PRODUCTO, VALIDANDO EXISTENCIAS,     *        
000280*    ACUMULANDO EL SUBTOTAL DEL CARRITO Y, EN LA RUPTURA DE      *        
000290*    CONTROL (CAMBIO DE CARRITO O FIN DE ARCHIVO), APLICANDO LA  *        
000300*    PROMOCION SOLICITADA (SI CORRESPONDE) Y ESCRIBIENDO EL      *        
000310*    TOTAL DEL CARRITO.                                          *        
000320*                                                                *        
000330*        ENTRADA:  PRODUCT-FILE     - MAESTRO DE PRODUCTOS       *        
000340*                  PRICE-FILE       - PRECIOS ESPECIALES         *        
000350*                  PROMOTION-FILE   - PROMOCIONES VIGENTES       *        
000360*                  CART-REQUEST-FILE- LINEAS DE CARRITO A TARIFAR*        
000370*                                                                *        
000380*        SALIDA:   CART-RESULT-FILE - DETALLE POR LINEA          *        
000390*                  CART-TOTALS-FILE - TOTALES POR CARRITO        *        
000400*                                                                *        
000410******************************************************************        
000420*                     BITACORA DE CAMBIOS                       *         
000430******************************************************************        
000440*    FECHA      INICIALES  TICKET    DESCRIPCION                *         
000450*    ---------  ---------  --------  ------------------------   *         
000460*    ABR-1989   HCASTRO    CR-0001   VERSION INICIAL. CORRE     *         
000470*                                    UNA VEZ POR NOCHE SOBRE    *         
000480*                                    LOS PEDIDOS DEL CATALOGO.  *         
000490*    JUN-1989   HCASTRO    CR-0014   SE AGREGA EL TOPE MAXIMO   *         
000500*                                    DE DESCUENTO POR PROMOCION.*         
000510*    FEB-1991   RDELGADO   CR-0098   SE AGREGA TIPO DE PRECIO   *         
000520*                                    'CLEARANCE' (SALDOS).      *         
000530*    OCT-1992   RDELGADO   CR-0141   VALIDACION DE EXISTENCIAS  *         
000540*                                    CONSIDERANDO CANTIDAD YA   *         
000550*                                    RESERVADA EN EL CARRITO.   *         
000560*    MAY-1994   MTORRES    CR-0203   CANTIDAD CERO O NEGATIVA   *         
000570*                                    RETIRA LA LINEA EN VEZ DE  *         
000580*                                    RECHAZARLA.                *         
000590*    JUL-1996   MTORRES    CR-0255   SE AGREGA LIMITE DE USO A  *         
000600*                                    LAS PROMOCIONES (CUPOS).   *         
000610*    SEP-1998   JPEREZ     CR-0301   REVISION Y2K: TODAS LAS    *         
000620*                                    FECHAS DE VIGENCIA PASAN A *         
000630*                                    CCYYMMDD (4 DIGITOS DE     *         
000640*                                    ANO). NO QUEDA NINGUN      *         
000650*                                    CAMPO DE FECHA CON 2       *         
000660*                                    DIGITOS DE ANO EN ESTE     *         
000670*                                    PROGRAMA.                  *         
000680*    MAR-1999   JPEREZ     CR-0309   PRUEBA DE CORTE DE SIGLO   *         
000690*                                    (31-DIC-1999/01-ENE-2000)  *         
000700*                                    SIN HALLAZGOS.             *         
000710*    NOV-2001   LSOTO      CR-0388   PROMOCION BUY-X-GET-Y SE   *         
000720*                                    TRATA IGUAL QUE MONTO FIJO,*         
000730*                                    SEGUN DEFINICION DEL AREA  *         
000740*                                    COMERCIAL (NO HAY CONTEO   *         
000750*                                    DE ITEMS GRATIS).          *         
000760*    AGO-2004   LSOTO      CR-0450   EL AREA DE E-COMMERCE      *         
000770*                                    EMPIEZA A ALIMENTAR ESTE   *         
000780*                                    MISMO LAYOUT DE CART-      *         
000790*                                    REQUEST-FILE DESDE EL      *         
000800*                                    CARRITO DEL SITIO WEB; EL  *         
000810*                                    MOTOR BATCH NO CAMBIA.     *         
000820*    ENE-2010   NVARGAS    CR-0512   AJUSTE DE TAMANO DE TABLA  *         
000830*                                    WS-PRICE-TABLE POR CRECI-  *         
000840*                                    MIENTO DEL CATALOGO.       *         
000850*    MAR-2012   DFLORES    CR-0598   LOS MONTOS DE PRODUCT-,    *         
000860*                                    PRICE-, PROMOTION-, RESULT-*         
000870*                                    Y TOTALS-FILE PASAN A      *         
000880*                                    USAGE COMP-3 POR ACUERDO   *         
000890*                                    DE CODIFICACION CR-0610.   *         
000900*    MAR-2012   DFLORES    CR-0610   SE VALIDA REQ-PROD-ID      *         
000910*                                    CONTRA CLASE-MONEDA ANTES  *         
000920*                                    DE BUSCAR EN LA TABLA DE   *         
000930*                                    PRODUCTOS (DATOS SUCIOS    *         
000940*                                    DEL SITIO WEB, CR-0450).   *         
000950*                                    SE AGREGA SWITCH UPSI-0    *         
000960*                                    DE MODO PRUEBA PARA NO     *         
000970*                                    SATURAR EL SYSOUT.         *         
000980*    MAR-2012   DFLORES    CR-0611   LA CARGA DE TABLAS (1200/  *         
000990*                                    1300/1400) PASA A PERFORM  *         
001000*                                    ...THRU CON GO TO AL PARRA-*         
001010*                                    FO DE SALIDA DEL CICLO; SE *         
001020*                                    QUITA EL DOBLE PERFORM QUE *         
001030*                                    SE USABA PARA EL PRIMER    *         
001040*                                    REGISTRO.                  *         
001050******************************************************************        
001060/                                                                         
001070 ENVIRONMENT DIVISION.                                                    
001080*======================*                                                  
001090 CONFIGURATION SECTION.                                                   
001100 SPECIAL-NAMES.                                                           
001110     CLASS CLASE-MONEDA IS '0' THRU '9'                                   
001120     UPSI-0 ON STATUS IS WS-MODO-PRUEBA-ON                                
001130            OFF STATUS IS WS-MODO-PRUEBA-OFF.                             
001140                                                                          
001150 INPUT-OUTPUT SECTION.                                                    
001160 FILE-CONTROL.                                                            
001170     SELECT  PRODUCT-FILE ASSIGN TO PRODFILE                              
001180             ORGANIZATION IS LINE SEQUENTIAL                              
001190             FILE STATUS IS FS-PRODUCT-FILE.                              
001200                                                                          
001210     SELECT  PRICE-FILE ASSIGN TO PRICEFIL                                
001220             ORGANIZATION IS LINE SEQUENTIAL                              
001230             FILE STATUS IS FS-PRICE-FILE.                                
001240                                                                          
001250     SELECT  PROMOTION-FILE ASSIGN TO PROMOFIL                            
001260             ORGANIZATION IS LINE SEQUENTIAL                              
001270             FILE STATUS IS FS-PROMOTION-FILE.                            
001280                                                                          
001290     SELECT  CART-REQUEST-FILE ASSIGN TO CARTREQ                          
001300             ORGANIZATION IS LINE SEQUENTIAL                              
001310             FILE STATUS IS FS-CART-REQUEST-FILE.                         
001320                                                                          
001330     SELECT  CART-RESULT-FILE ASSIGN TO CARTRES                           
001340             ORGANIZATION IS LINE SEQUENTIAL                              
001350             FILE STATUS IS FS-CART-RESULT-FILE.                          
001360                                                                          
001370     SELECT  CART-TOTALS-FILE ASSIGN TO CARTTOT                           
001380             ORGANIZATION IS LINE SEQUENTIAL                              
001390             FILE STATUS IS FS-CART-TOTALS-FILE.                          
001400/                                                                         
001410*=============*                                                           
001420 DATA DIVISION.                                                           
001430*=============*                                                           
001440*=============*                                                           
001450 FILE SECTION.                                                            
001460*=============*                                                           
001470*    MAESTRO DE PRODUCTOS (ENTRADA)                                       
001480 FD  PRODUCT-FILE                                                         
001490     RECORD CONTAINS 126 CHARACTERS.                                      
001500     COPY CPRFDPRD.                                                       
001510                                                                          
001520*    PRECIOS ESPECIALES (ENTRADA)                                         
001530 FD  PRICE-FILE                                                           
001540     RECORD CONTAINS 66 CHARACTERS.                                       
001550     COPY CPRFDPRC.                                                       
001560                                                                          
001570*    PROMOCIONES VIGENTES (ENTRADA)                                       
001580 FD  PROMOTION-FILE                                                       
001590     RECORD CONTAINS 118 CHARACTERS.                                      
001600     COPY CPRFDPRM.                                                       
001610                                                                          
001620*    LINEAS DE CARRITO A TARIFICAR (ENTRADA, ORDENADO POR                 
001630*    REQ-CART-ID)                                                         
001640 FD  CART-REQUEST-FILE                                                    
001650     RECORD CONTAINS 70 CHARACTERS.                                       
001660     COPY CPRFDREQ.                                                       
001670                                                                          
001680*    DETALLE DE LINEA PROCESADA (SALIDA)                                  
001690 FD  CART-RESULT-FILE                                                     
001700     RECORD CONTAINS 47 CHARACTERS.                                       
001710     COPY CPRFDRES.                                                       
001720                                                                          
001730*    TOTALES POR CARRITO (SALIDA)                                         
001740 FD  CART-TOTALS-FILE                                                     
001750     RECORD CONTAINS 65 CHARACTERS.                                       
001760     COPY CPRFDTOT.                                                       
001770/                                                                         
001780*========================*                                                
001790 WORKING-STORAGE SECTION.                                                 
001800*========================*                                                
001810*    FECHA DEL PROCESO, COMUN A TODAS LAS VALIDACIONES DE                 
001820*    VENTANA DE VIGENCIA.                                                 
001830     COPY CPRWDATE.                                                       
001840                                                                          
001850*----------------------------------------------------------------*        
001860*    ESTADOS DE ARCHIVO                                         *         
001870*----------------------------------------------------------------*        
001880 01  WSF-FSTATUS.                                                         
001890     05  FS-PRODUCT-FILE          PIC X(02) VALUE '00'.                   
001900     05  FS-PRICE-FILE            PIC X(02) VALUE '00'.                   
001910     05  FS-PROMOTION-FILE        PIC X(02) VALUE '00'.                   
001920     05  FS-CART-REQUEST-FILE     PIC X(02) VALUE '00'.                   
001930     05  FS-CART-RESULT-FILE      PIC X(02) VALUE '00'.                   
001940     05  FS-CART-TOTALS-FILE      PIC X(02) VALUE '00'.                   
001950     05  FILLER                   PIC X(02).                              
001960                                                                          
001970*----------------------------------------------------------------*        
001980*    VARIABLES PARA EL PARRAFO DE ERROR                         *         
001990*----------------------------------------------------------------*        
002000 01  WSV-VARIABLES.                                                       
002010     05  WSV-RUTINA               PIC X(20) VALUE SPACES.                 
002020     05  WSV-ACCION               PIC X(20) VALUE SPACES.                 
002030     05  WSV-FSTATUS              PIC X(02) VALUE SPACES.                 
002040     05  FILLER                   PIC X(06).                              
002050                                                                          
002060*----------------------------------------------------------------*        
002070*    SWITCHES                                                   *         
002080*----------------------------------------------------------------*        
002090 01  WSS-SWITCHES.                                                        
002100     05  WS-FIN-SOLICITUDES       PIC X(01) VALUE 'N'.                    
002110         88  FIN-SOLICITUDES-OK           VALUE 'Y'.                      
002120     05  WS-STOCK-RESULTADO       PIC X(01) VALUE 'N'.                    
002130         88  STOCK-OK                      VALUE 'S'.                     
002140         88  STOCK-NO-OK                   VALUE 'N'.                     
002150     05  WS-PROMO-ELEGIBLE        PIC X(01) VALUE 'N'.                    
002160         88  PROMO-ELEGIBLE-SI             VALUE 'S'.                     
002170         88  PROMO-ELEGIBLE-NO             VALUE 'N'.                     
002180     05  WS-PROMO-ENCONTRADA      PIC X(01) VALUE 'N'.                    
002190         88  PROMO-ENCONTRADA-SI           VALUE 'S'.                     
002200     05  WS-CANT-ENCONTRADA       PIC X(01) VALUE 'N'.                    
002210         88  CANT-ENCONTRADA-SI            VALUE 'S'.                     
002220     05  FILLER                   PIC X(04).                              
002230                                                                          
002240*----------------------------------------------------------------*        
002250*    CODIGOS DE MOTIVO DE RECHAZO (VER CPREVDSC)                *         
002260*    DECLARADOS A NIVEL 77, AL ESTILO DE LOS ESCALARES SUELTOS   *        
002270*    DE LOS TALLERES DE CALCULO (CR-0598).                       *        
002280*----------------------------------------------------------------*        
002290 77  WS-COD-RECHAZO               PIC X(02) VALUE SPACES.                 
002300     88  WSC-RECH-SIN-PRODUCTO            VALUE '01'.                     
002310     88  WSC-RECH-INACTIVO                VALUE '02'.                     
002320     88  WSC-RECH-SIN-STOCK                VALUE '03'.                    
002330     88  WSC-RECH-PRODUCTO-INVALIDO        VALUE '04'.                    
002340 77  WS-DESC-RECHAZO              PIC X(20) VALUE SPACES.                 
002350                                                                          
002360*----------------------------------------------------------------*        
002370*    CONTADORES Y ACUMULADORES (TODOS EN COMP)                  *         
002380*----------------------------------------------------------------*        
002390 01  WSA-ACUMULADORES.                                                    
002400     05  WSA-CONT-PRODUCT         PIC S9(7) COMP VALUE ZEROS.             
002410     05  WSA-CONT-PRICE           PIC S9(7) COMP VALUE ZEROS.             
002420     05  WSA-CONT-PROMO           PIC S9(7) COMP VALUE ZEROS.             
002430     05  WSA-CONT-SOLICITUDES     PIC S9(7) COMP VALUE ZEROS.             
002440     05  WSA-CONT-ACEPTADAS       PIC S9(7) COMP VALUE ZEROS.             
002450     05  WSA-CONT-RECHAZADAS      PIC S9(7) COMP VALUE ZEROS.             
002460     05  WSA-CONT-CARRITOS        PIC S9(7) COMP VALUE ZEROS.             
002470     05  FILLER                   PIC X(02).                              
002480                                                                          
002490*----------------------------------------------------------------*        
002500*    CONSTANTES DE TAMANO DE TABLA                              *         
002510*----------------------------------------------------------------*        
002520 01  WSC-CONSTANTES.                                                      
002530     05  WSC-MAX-PRODUCT          PIC S9(5) COMP VALUE 2000.              
002540     05  WSC-MAX-PRICE            PIC S9(5) COMP VALUE 5000.              
002550     05  WSC-MAX-PROMO            PIC S9(5) COMP VALUE 500.               
002560     05  WSC-MAX-CANT-CARRITO     PIC S9(3) COMP VALUE 50.                
002570     05  FILLER                   PIC X(04).                              
002580                                                                          
002590*----------------------------------------------------------------*        
002600*    TABLA EN MEMORIA DEL MAESTRO DE PRODUCTOS                  *         
002610*    CARGADA UNA SOLA VEZ EN 1200-CARGAR-PRODUCTOS; SE ASUME    *         
002620*    QUE PRODUCT-FILE YA VIENE ORDENADO POR PROD-ID (PRACTICA   *         
002630*    HABITUAL DEL MAESTRO DE CATALOGO) PARA POSIBILITAR LA      *         
002640*    BUSQUEDA SEARCH ALL.                                       *         
002650*----------------------------------------------------------------*        
002660 01  WS-PRODUCT-TABLE.                                                    
002670     05  WS-PRODUCT-CONTROL.                                              
002680         10  WS-PRODUCT-COUNT     PIC S9(5) COMP VALUE ZEROS.             
002690     05  WS-TP-ENTRY OCCURS 2000 TIMES                                    
002700             ASCENDING KEY WS-TP-PROD-ID                                  
002710             INDEXED BY WS-TP-IDX.                                        
002720         10  WS-TP-PROD-ID        PIC 9(09).                              
002730         10  WS-TP-SKU            PIC X(20).                              
002740         10  WS-TP-NAME           PIC X(40).                              
002750         10  WS-TP-BASE-PRICE     PIC S9(7)V99.                           
002760         10  WS-TP-STOCK-QTY      PIC S9(7).                              
002770         10  WS-TP-ACTIVE         PIC X(01).                              
002780         10  FILLER               PIC X(02).                              
002790                                                                          
002800*----------------------------------------------------------------*        
002810*    TABLA EN MEMORIA DE PRECIOS ESPECIALES                     *         
002820*    VARIOS REGISTROS POR PRODUCTO; SE RECORRE LINEAL (NO ES    *         
002830*    CLAVE UNICA) EN 3000-BUSCAR-PRECIO.                         *        
002840*----------------------------------------------------------------*        
002850 01  WS-PRICE-TABLE.                                                      
002860     05  WS-PRICE-CONTROL.                                                
002870         10  WS-PRICE-COUNT       PIC S9(5) COMP VALUE ZEROS.             
002880     05  WS-TC-ENTRY OCCURS 5000 TIMES                                    
002890             INDEXED BY WS-TC-IDX.                                        
002900         10  WS-TC-PROD-ID        PIC 9(09).                              
002910         10  WS-TC-AMOUNT         PIC S9(7)V99.                           
002920         10  WS-TC-CUST-GROUP     PIC X(10).                              
002930         10  WS-TC-MIN-QTY        PIC S9(5).                              
002940         10  WS-TC-VALID-FROM     PIC 9(08).                              
002950         10  WS-TC-VALID-TO       PIC 9(08).                              
002960         10  WS-TC-ACTIVE         PIC X(01).                              
002970         10  FILLER               PIC X(02).                              
002980                                                                          
002990*----------------------------------------------------------------*        
003000*    TABLA EN MEMORIA DE PROMOCIONES, ORDENADA POR PROMO-CODE   *         
003010*    PARA BUSQUEDA SEARCH ALL EN 4000-CALCULAR-DESCUENTO.        *        
003020*----------------------------------------------------------------*        
003030 01  WS-PROMO-TABLE.                                                      
003040     05  WS-PROMO-CONTROL.                                                
003050         10  WS-PROMO-COUNT       PIC S9(5) COMP VALUE ZEROS.             
003060     05  WS-TM-ENTRY OCCURS 500 TIMES                                     
003070             ASCENDING KEY WS-TM-CODE                                     
003080             INDEXED BY WS-TM-IDX.                                        
003090         10  WS-TM-CODE           PIC X(20).                              
003100         10  WS-TM-DISCOUNT-TYPE  PIC X(01).                              
003110         10  WS-TM-DISCOUNT-VALUE PIC S9(7)V99.                           
003120         10  WS-TM-MIN-ORDER-AMT  PIC S9(7)V99.                           
003130         10  WS-TM-MAX-DISCOUNT   PIC S9(7)V99.                           
003140         10  WS-TM-USAGE-LIMIT    PIC S9(7).                              
003150         10  WS-TM-USAGE-COUNT    PIC S9(7).                              
003160         10  WS-TM-VALID-FROM     PIC 9(08).                              
003170         10  WS-TM-VALID-TO       PIC 9(08).                              
003180         10  WS-TM-ACTIVE         PIC X(01).                              
003190         10  FILLER               PIC X(02).                              
003200                                                                          
003210*----------------------------------------------------------------*        
003220*    CANTIDAD YA RESERVADA POR PRODUCTO DENTRO DEL CARRITO EN   *         
003230*    CURSO; SE LIMPIA EN CADA RUPTURA DE CONTROL.                *        
003240*----------------------------------------------------------------*        
003250 01  WS-CART-QTY-TABLE.                                                   
003260     05  WS-CQ-COUNT              PIC S9(3) COMP VALUE ZEROS.             
003270     05  WS-CQ-ENTRY OCCURS 50 TIMES                                      
003280             INDEXED BY WS-CQ-IDX.                                        
003290         10  WS-CQ-PROD-ID        PIC 9(09).                              
003300         10  WS-CQ-QTY            PIC S9(5).                              
003310         10  FILLER               PIC X(02).                              
003320                                                                          
003330*----------------------------------------------------------------*        
003340*    AREA DE TRABAJO DEL CARRITO EN CURSO                       *         
003350*----------------------------------------------------------------*        
003360 01  WS-CARRITO-EN-CURSO.                                                 
003370     05  WS-CART-ID-ANT           PIC X(20) VALUE SPACES.                 
003380     05  WS-PROMO-CODE-CARRITO    PIC X(20) VALUE SPACES.                 
003390     05  WS-SUBTOTAL-CARRITO      PIC S9(9)V99 VALUE ZEROS.               
003400     05  WS-LINEAS-CARRITO        PIC S9(5) VALUE ZEROS.                  
003410     05  FILLER                   PIC X(04).                              
003420                                                                          
003430*----------------------------------------------------------------*        
003440*    AREA DE TRABAJO DE LA LINEA EN CURSO                       *         
003450*----------------------------------------------------------------*        
003460 01  WS-LINEA-EN-CURSO.                                                   
003470     05  WS-IDX-CANT              PIC S9(3) COMP VALUE ZEROS.             
003480     05  WS-CANT-EXISTENTE        PIC S9(5) VALUE ZEROS.                  
003490     05  WS-CANT-TOTAL            PIC S9(5) VALUE ZEROS.                  
003500     05  WS-PRECIO-EFECTIVO       PIC S9(7)V99 VALUE ZEROS.               
003510     05  WS-MEJOR-RANK            PIC S9(9) COMP VALUE -1.                
003520     05  WS-RANK-ACTUAL           PIC S9(9) COMP VALUE ZEROS.             
003530     05  WS-DESCUENTO             PIC S9(9)V99 VALUE ZEROS.               
003540     05  FILLER                   PIC X(04).                              
003550                                                                          
003560*----------------------------------------------------------------*        
003570*    GRANDES TOTALES PARA EL MENSAJE DE FIN DE PROCESO          *         
003580*----------------------------------------------------------------*        
003590 01  WS-GRANDES-TOTALES.                                                  
003600     05  WS-GRAN-SUBTOTAL         PIC S9(9)V99 VALUE ZEROS.               
003610     05  WS-GRAN-DESCUENTO        PIC S9(9)V99 VALUE ZEROS.               
003620     05  WS-GRAN-FINAL            PIC S9(9)V99 VALUE ZEROS.               
003630     05  FILLER                   PIC X(02).                              
003640/                                                                         
003650*===============================*                                         
003660 PROCEDURE DIVISION.                                                      
003670*===============================*                                         
003680     PERFORM 1000-INICIO-PROGRAMA                                         
003690     PERFORM 2000-PROCESAR-SOLICITUDES                                    
003700     PERFORM 8000-FIN-PROGRAMA                                            
003710     STOP RUN.                                                            
003720*----------------------------------------------------------------*        
003730*====================*                                                    
003740 1000-INICIO-PROGRAMA.                                                    
003750*====================*                                                    
003760     PERFORM 1100-ABRIR-ARCHIVOS                                          
003770     PERFORM 1150-TOMAR-FECHA-PROCESO                                     
003780     PERFORM 1200-CARGAR-PRODUCTOS                                        
003790     PERFORM 1300-CARGAR-PRECIOS                                          
003800     PERFORM 1400-CARGAR-PROMOCIONES.                                     
003810*----------------------------------------------------------------*        
003820*===============*                                                         
003830 1100-ABRIR-ARCHIVOS.                                                     
003840*===============*                                                         
003850     OPEN INPUT  PRODUCT-FILE PRICE-FILE PROMOTION-FILE                   
003860                 CART-REQUEST-FILE                                        
003870          OUTPUT CART-RESULT-FILE CART-TOTALS-FILE                        
003880                                                                          
003890     IF (FS-PRODUCT-FILE       = '00' OR '97') AND                        
003900        (FS-PRICE-FILE         = '00' OR '97') AND                        
003910        (FS-PROMOTION-FILE     = '00' OR '97') AND                        
003920        (FS-CART-REQUEST-FILE  = '00' OR '97') AND                        
003930        (FS-CART-RESULT-FILE   = '00') AND                                
003940        (FS-CART-TOTALS-FILE   = '00')                                    
003950        CONTINUE                                                          
003960     ELSE                                                                 
003970        DISPLAY ' ERROR AL ABRIR ARCHIVOS DE CPRB10Q '                    
003980        DISPLAY ' FS-PRODUCT-FILE ......... = ' FS-PRODUCT-FILE           
003990        DISPLAY ' FS-PRICE-FILE ............ = ' FS-PRICE-FILE            
004000        DISPLAY ' FS-PROMOTION-FILE ........ = ' FS-PROMOTION-FILE        
004010        DISPLAY ' FS-CART-REQUEST-FILE .... = '                           
004020                FS-CART-REQUEST-FILE                                      
004030        DISPLAY ' FS-CART-RESULT-FILE ..... = '                           
004040                FS-CART-RESULT-FILE                                       
004050        DISPLAY ' FS-CART-TOTALS-FILE ..... = '                           
004060                FS-CART-TOTALS-FILE                                       
004070        GO TO 9000-ERROR-PGM                                              
004080     END-IF.                                                              
004090*----------------------------------------------------------------*        
004100*=======================*                                                 
004110 1150-TOMAR-FECHA-PROCESO.                                                
004120*=======================*                                                 
004130*    FECHA DEL SISTEMA, USADA EN TODAS LAS VENTANAS DE VIGENCIA           
004140*    DE PRECIOS Y PROMOCIONES.  VENTANA DE SIGLO SEGUN CR-0301            
004150*    (REVISION Y2K DE SEP-1998): AA MENOR A 50 ES 20XX.                   
004160     ACCEPT WS-FEC-AAMMDD FROM DATE                                       
004170     IF WS-FEC-AA < 50                                                    
004180         MOVE 20 TO WS-FEC-SIGLO                                          
004190     ELSE                                                                 
004200         MOVE 19 TO WS-FEC-SIGLO                                          
004210     END-IF                                                               
004220     MOVE WS-FEC-SIGLO       TO WS-FEC-CCYY(1:2)                          
004230     MOVE WS-FEC-AA          TO WS-FEC-CCYY(3:2)                          
004240     MOVE WS-FEC-AAMMDD-MM   TO WS-FEC-MM                                 
004250     MOVE WS-FEC-AAMMDD-DD   TO WS-FEC-DD.                                
004260*----------------------------------------------------------------*        
004270*====================*                                                    
004280 1200-CARGAR-PRODUCTOS.                                                   
004290*====================*                                                    
004300     PERFORM 1205-LEER-PRODUCTO THRU 1205-FIN-PRODUCTO                    
004310         UNTIL FS-PRODUCT-FILE = '10'.                                    
004320*----------------------------------------------------------------*        
004330*===================*                                                     
004340 1205-LEER-PRODUCTO.                                                      
004350*===================*                                                     
004360     READ PRODUCT-FILE                                                    
004370         AT END                                                           
004380             MOVE '10' TO FS-PRODUCT-FILE                                 
004390             GO TO 1205-FIN-PRODUCTO                                      
004400     END-READ                                                             
004410     PERFORM 1210-AGREGAR-PRODUCTO.                                       
004420*----------------------------------------------------------------*        
004430*===================*                                                     
004440 1205-FIN-PRODUCTO.                                                       
004450*===================*                                                     
004460     EXIT.                                                                
004470*----------------------------------------------------------------*        
004480*=====================*                                                   
004490 1210-AGREGAR-PRODUCTO.                                                   
004500*=====================*                                                   
004510     ADD 1 TO WSA-CONT-PRODUCT                                            
004520     ADD 1 TO WS-PRODUCT-COUNT                                            
004530     MOVE PROD-ID         TO WS-TP-PROD-ID(WS-PRODUCT-COUNT)              
004540     MOVE PROD-SKU        TO WS-TP-SKU(WS-PRODUCT-COUNT)                  
004550     MOVE PROD-NAME       TO WS-TP-NAME(WS-PRODUCT-COUNT)                 
004560     MOVE PROD-BASE-PRICE TO WS-TP-BASE-PRICE(WS-PRODUCT-COUNT)           
004570     MOVE PROD-STOCK-QTY  TO WS-TP-STOCK-QTY(WS-PRODUCT-COUNT)            
004580     MOVE PROD-ACTIVE     TO WS-TP-ACTIVE(WS-PRODUCT-COUNT).              
004590*----------------------------------------------------------------*        
004600*===================*                                                     
004610 1300-CARGAR-PRECIOS.                                                     
004620*===================*                                                     
004630     PERFORM 1305-LEER-PRECIO THRU 1305-FIN-PRECIO                        
004640         UNTIL FS-PRICE-FILE = '10'.                                      
004650*----------------------------------------------------------------*        
004660*=================*                                                       
004670 1305-LEER-PRECIO.                                                        
004680*=================*                                                       
004690     READ PRICE-FILE                                                      
004700         AT END                                                           
004710             MOVE '10' TO FS-PRICE-FILE                                   
004720             GO TO 1305-FIN-PRECIO                                        
004730     END-READ                                                             
004740     PERFORM 1310-AGREGAR-PRECIO.                                         
004750*----------------------------------------------------------------*        
004760*=================*                                                       
004770 1305-FIN-PRECIO.                                                         
004780*=================*                                                       
004790     EXIT.                                                                
004800*----------------------------------------------------------------*        
004810*===================*                                                     
004820 1310-AGREGAR-PRECIO.                                                     
004830*===================*                                                     
004840     ADD 1 TO WSA-CONT-PRICE                                              
004850     ADD 1 TO WS-PRICE-COUNT                                              
004860     MOVE PRICE-PROD-ID    TO WS-TC-PROD-ID(WS-PRICE-COUNT)               
004870     MOVE PRICE-AMOUNT     TO WS-TC-AMOUNT(WS-PRICE-COUNT)                
004880     MOVE PRICE-CUST-GROUP TO WS-TC-CUST-GROUP(WS-PRICE-COUNT)            
004890     MOVE PRICE-MIN-QTY    TO WS-TC-MIN-QTY(WS-PRICE-COUNT)               
004900     MOVE PRICE-VALID-FROM TO WS-TC-VALID-FROM(WS-PRICE-COUNT)            
004910     MOVE PRICE-VALID-TO   TO WS-TC-VALID-TO(WS-PRICE-COUNT)              
004920     MOVE PRICE-ACTIVE     TO WS-TC-ACTIVE(WS-PRICE-COUNT).               
004930*----------------------------------------------------------------*        
004940*=======================*                                                 
004950 1400-CARGAR-PROMOCIONES.                                                 
004960*=======================*                                                 
004970     PERFORM 1405-LEER-PROMOCION THRU 1405-FIN-PROMOCION                  
004980         UNTIL FS-PROMOTION-FILE = '10'.                                  
004990*----------------------------------------------------------------*        
005000*====================*                                                    
005010 1405-LEER-PROMOCION.                                                     
005020*====================*                                                    
005030     READ PROMOTION-FILE                                                  
005040         AT END                                                           
005050             MOVE '10' TO FS-PROMOTION-FILE                               
005060             GO TO 1405-FIN-PROMOCION                                     
005070     END-READ                                                             
005080     PERFORM 1410-AGREGAR-PROMOCION.                                      
005090*----------------------------------------------------------------*        
005100*====================*                                                    
005110 1405-FIN-PROMOCION.                                                      
005120*====================*                                                    
005130     EXIT.                                                                
005140*----------------------------------------------------------------*        
005150*=======================*                                                 
005160 1410-AGREGAR-PROMOCION.                                                  
005170*=======================*                                                 
005180     ADD 1 TO WSA-CONT-PROMO                                              
005190     ADD 1 TO WS-PROMO-COUNT                                              
005200     MOVE PROMO-CODE      TO WS-TM-CODE(WS-PROMO-COUNT)                   
005210     MOVE PROMO-DISCOUNT-TYPE                                             
005220                          TO WS-TM-DISCOUNT-TYPE(WS-PROMO-COUNT)          
005230     MOVE PROMO-DISCOUNT-VALUE                                            
005240                          TO WS-TM-DISCOUNT-VALUE(WS-PROMO-COUNT)         
005250     MOVE PROMO-MIN-ORDER-AMT                                             
005260                          TO WS-TM-MIN-ORDER-AMT(WS-PROMO-COUNT)          
005270     MOVE PROMO-MAX-DISCOUNT-AMT                                          
005280                          TO WS-TM-MAX-DISCOUNT(WS-PROMO-COUNT)           
005290     MOVE PROMO-USAGE-LIMIT                                               
005300                          TO WS-TM-USAGE-LIMIT(WS-PROMO-COUNT)            
005310     MOVE PROMO-USAGE-COUNT                                               
005320                          TO WS-TM-USAGE-COUNT(WS-PROMO-COUNT)            
005330     MOVE PROMO-VALID-FROM                                                
005340                          TO WS-TM-VALID-FROM(WS-PROMO-COUNT)             
005350     MOVE PROMO-VALID-TO  TO WS-TM-VALID-TO(WS-PROMO-COUNT)               
005360     MOVE PROMO-ACTIVE    TO WS-TM-ACTIVE(WS-PROMO-COUNT).                
005370/                                                                         
005380*===========================*                                             
005390 2000-PROCESAR-SOLICITUDES.                                               
005400*===========================*                                             
005410*    BUCLE PRINCIPAL: LEE CART-REQUEST-FILE (YA ORDENADO POR              
005420*    REQ-CART-ID) Y ROMPE CONTROL CADA VEZ QUE CAMBIA EL                  
005430*    CARRITO O AL LLEGAR A FIN DE ARCHIVO.                                
005440     PERFORM 2010-LEER-SOLICITUD                                          
005450     PERFORM 2020-PROCESAR-UNA-SOLICITUD UNTIL FIN-SOLICITUDES-OK         
005460     IF WS-CART-ID-ANT NOT = SPACES                                       
005470         PERFORM 2900-RUPTURA-CONTROL                                     
005480     END-IF.                                                              
005490*----------------------------------------------------------------*        
005500*==========================*                                              
005510 2020-PROCESAR-UNA-SOLICITUD.                                             
005520*==========================*                                              
005530     IF WS-CART-ID-ANT NOT = SPACES AND                                   
005540        REQ-CART-ID NOT = WS-CART-ID-ANT                                  
005550         PERFORM 2900-RUPTURA-CONTROL                                     
005560     END-IF                                                               
005570     MOVE REQ-CART-ID TO WS-CART-ID-ANT                                   
005580     IF WS-PROMO-CODE-CARRITO = SPACES AND                                
005590        REQ-PROMO-CODE NOT = SPACES                                       
005600         MOVE REQ-PROMO-CODE TO WS-PROMO-CODE-CARRITO                     
005610     END-IF                                                               
005620*    CR-0610: EL SITIO WEB A VECES MANDA REQ-PROD-ID EN BLANCO            
005630*    O CON CARACTERES NO NUMERICOS; SE RECHAZA ANTES DE BUSCAR            
005640*    EN LA TABLA DE PRODUCTOS PARA NO ARRASTRAR BASURA AL SEARCH.         
005650     IF REQ-PROD-ID-ALFA NOT CLASS CLASE-MONEDA                           
005660         SET WSC-RECH-PRODUCTO-INVALIDO TO TRUE                           
005670         PERFORM 2190-RECHAZAR-LINEA                                      
005680     ELSE                                                                 
005690         PERFORM 2100-PROCESAR-LINEA                                      
005700     END-IF                                                               
005710     PERFORM 2010-LEER-SOLICITUD.                                         
005720*----------------------------------------------------------------*        
005730*==================*                                                      
005740 2010-LEER-SOLICITUD.                                                     
005750*==================*                                                      
005760     READ CART-REQUEST-FILE                                               
005770         AT END                                                           
005780             SET FIN-SOLICITUDES-OK TO TRUE                               
005790         NOT AT END                                                       
005800             ADD 1 TO WSA-CONT-SOLICITUDES                                
005810     END-READ                                                             
005820     IF FS-CART-REQUEST-FILE NOT = '00' AND                               
005830        FS-CART-REQUEST-FILE NOT = '10'                                   
005840         MOVE '2010-LEER-SOLICITUD'  TO WSV-RUTINA                        
005850         MOVE 'READ CART-REQUEST-FILE' TO WSV-ACCION                      
005860         MOVE FS-CART-REQUEST-FILE TO WSV-FSTATUS                         
005870         GO TO 9000-ERROR-PGM                                             
005880     END-IF.                                                              
005890*----------------------------------------------------------------*        
005900*================*                                                        
005910 2100-PROCESAR-LINEA.                                                     
005920*================*                                                        
005930     SEARCH ALL WS-TP-ENTRY                                               
005940         AT END                                                           
005950             IF REQ-QTY <= 0                                              
005960                 PERFORM 2180-REMOVER-LINEA                               
005970             ELSE                                                         
005980                 SET WSC-RECH-SIN-PRODUCTO TO TRUE                        
005990                 PERFORM 2190-RECHAZAR-LINEA                              
006000             END-IF                                                       
006010         WHEN WS-TP-PROD-ID(WS-TP-IDX) = REQ-PROD-ID                      
006020             IF REQ-QTY <= 0                                              
006030                 PERFORM 2180-REMOVER-LINEA                               
006040             ELSE                                                         
006050                 IF WS-TP-ACTIVE(WS-TP-IDX) NOT = 'Y'                     
006060                     SET WSC-RECH-INACTIVO TO TRUE                        
006070                     PERFORM 2190-RECHAZAR-LINEA                          
006080                 ELSE                                                     
006090                     PERFORM 2200-VALIDAR-STOCK                           
006100                     IF STOCK-OK                                          
006110                         PERFORM 3000-BUSCAR-PRECIO                       
006120                         PERFORM 2300-CALCULAR-LINEA                      
006130                         PERFORM 2400-ACUMULAR-CARRITO                    
006140                     ELSE                                                 
006150                         SET WSC-RECH-SIN-STOCK TO TRUE                   
006160                         PERFORM 2190-RECHAZAR-LINEA                      
006170                     END-IF                                               
006180                 END-IF                                                   
006190             END-IF                                                       
006200     END-SEARCH.                                                          
006210*----------------------------------------------------------------*        
006220*=======================*                                                 
006230 2150-OBTENER-DESC-RECHAZO.                                               
006240*=======================*                                                 
006250     COPY CPREVDSC.                                                       
006260*----------------------------------------------------------------*        
006270*==================*                                                      
006280 2180-REMOVER-LINEA.                                                      
006290*==================*                                                      
006300*    CANTIDAD CERO O NEGATIVA: SE RETIRA LA LINEA DEL CARRITO,            
006310*    NO SE RECHAZA (CR-0203 DE MAY-1994).                                 
006320     PERFORM 2185-LIMPIAR-CANTIDAD-CARRITO                                
006330     MOVE REQ-CART-ID  TO RES-CART-ID                                     
006340     MOVE REQ-PROD-ID  TO RES-PROD-ID                                     
006350     MOVE ZEROS        TO RES-QTY RES-UNIT-PRICE RES-LINE-TOTAL           
006360     SET RES-ACEPTADA TO TRUE                                             
006370     WRITE RES-REGISTRO                                                   
006380     ADD 1 TO WSA-CONT-ACEPTADAS.                                         
006390*----------------------------------------------------------------*        
006400*============================*                                            
006410 2185-LIMPIAR-CANTIDAD-CARRITO.                                           
006420*============================*                                            
006430     PERFORM 2210-BUSCAR-CANTIDAD-CARRITO                                 
006440     IF CANT-ENCONTRADA-SI                                                
006450         MOVE ZEROS TO WS-CQ-QTY(WS-IDX-CANT)                             
006460     END-IF.                                                              
006470*----------------------------------------------------------------*        
006480*==================*                                                      
006490 2190-RECHAZAR-LINEA.                                                     
006500*==================*                                                      
006510     PERFORM 2150-OBTENER-DESC-RECHAZO                                    
006520     MOVE REQ-CART-ID  TO RES-CART-ID                                     
006530     MOVE REQ-PROD-ID  TO RES-PROD-ID                                     
006540     MOVE REQ-QTY      TO RES-QTY                                         
006550     MOVE ZEROS        TO RES-UNIT-PRICE RES-LINE-TOTAL                   
006560     SET RES-RECHAZADA TO TRUE                                            
006570     WRITE RES-REGISTRO                                                   
006580     IF FS-CART-RESULT-FILE NOT = '00'                                    
006590         MOVE '2190-RECHAZAR-LINEA' TO WSV-RUTINA                         
006600         MOVE 'WRITE RES-REGISTRO'  TO WSV-ACCION                         
006610         MOVE FS-CART-RESULT-FILE   TO WSV-FSTATUS                        
006620         GO TO 9000-ERROR-PGM                                             
006630     END-IF                                                               
006640     ADD 1 TO WSA-CONT-RECHAZADAS                                         
006650*    EL RASTRO POR CONSOLA SOLO SE IMPRIME SI EL OPERADOR PRENDE          
006660*    EL SWITCH UPSI-0 EN LA TARJETA DE JOB (MODO PRUEBA) - ANTES          
006670*    SALIA SIEMPRE Y SATURABA EL SYSOUT EN CORRIDAS GRANDES.              
006680     IF WS-MODO-PRUEBA-ON                                                 
006690         DISPLAY 'LINEA RECHAZADA - CARRITO ' REQ-CART-ID                 
006700                 ' PRODUCTO ' REQ-PROD-ID ' MOTIVO '                      
006710                 WS-DESC-RECHAZO                                          
006720     END-IF.                                                              
006730*----------------------------------------------------------------*        
006740*==================*                                                      
006750 2200-VALIDAR-STOCK.                                                      
006760*==================*                                                      
006770     PERFORM 2210-BUSCAR-CANTIDAD-CARRITO                                 
006780     IF CANT-ENCONTRADA-SI                                                
006790         MOVE WS-CQ-QTY(WS-IDX-CANT) TO WS-CANT-EXISTENTE                 
006800     ELSE                                                                 
006810         MOVE ZEROS TO WS-CANT-EXISTENTE                                  
006820     END-IF                                                               
006830     ADD WS-CANT-EXISTENTE REQ-QTY GIVING WS-CANT-TOTAL                   
006840     IF WS-TP-STOCK-QTY(WS-TP-IDX) < WS-CANT-TOTAL                        
006850         SET STOCK-NO-OK TO TRUE                                          
006860     ELSE                                                                 
006870         SET STOCK-OK TO TRUE                                             
006880     END-IF.                                                              
006890*----------------------------------------------------------------*        
006900*===========================*                                             
006910 2210-BUSCAR-CANTIDAD-CARRITO.                                            
006920*===========================*                                             
006930     SET CANT-ENCONTRADA-SI TO FALSE                                      
006940     MOVE ZEROS TO WS-IDX-CANT                                            
006950     PERFORM 2215-COMPARAR-CANTIDAD-CARRITO                               
006960             VARYING WS-CQ-IDX FROM 1 BY 1                                
006970             UNTIL WS-CQ-IDX > WS-CQ-COUNT.                               
006980*----------------------------------------------------------------*        
006990*==============================*                                          
007000 2215-COMPARAR-CANTIDAD-CARRITO.                                          
007010*==============================*                                          
007020     IF WS-CQ-PROD-ID(WS-CQ-IDX) = REQ-PROD-ID                            
007030         SET CANT-ENCONTRADA-SI TO TRUE                                   
007040         MOVE WS-CQ-IDX TO WS-IDX-CANT                                    
007050     END-IF.                                                              
007060*----------------------------------------------------------------*        
007070*==================*                                                      
007080 2300-CALCULAR-LINEA.                                                     
007090*==================*                                                      
007100     MOVE REQ-CART-ID        TO RES-CART-ID                               
007110     MOVE REQ-PROD-ID        TO RES-PROD-ID                               
007120     MOVE REQ-QTY             TO RES-QTY                                  
007130     MOVE WS-PRECIO-EFECTIVO TO RES-UNIT-PRICE                            
007140     COMPUTE RES-LINE-TOTAL ROUNDED =                                     
007150             WS-PRECIO-EFECTIVO * REQ-QTY.                                
007160*----------------------------------------------------------------*        
007170*====================*                                                    
007180 2400-ACUMULAR-CARRITO.                                                   
007190*====================*                                                    
007200     SET RES-ACEPTADA TO TRUE                                             
007210     WRITE RES-REGISTRO                                                   
007220     IF FS-CART-RESULT-FILE NOT = '00'                                    
007230         MOVE '2400-ACUMULAR-CARRITO' TO WSV-RUTINA                       
007240         MOVE 'WRITE RES-REGISTRO'    TO WSV-ACCION                       
007250         MOVE FS-CART-RESULT-FILE     TO WSV-FSTATUS                      
007260         GO TO 9000-ERROR-PGM                                             
007270     END-IF                                                               
007280     ADD RES-LINE-TOTAL TO WS-SUBTOTAL-CARRITO                            
007290     ADD 1 TO WS-LINEAS-CARRITO                                           
007300     ADD 1 TO WSA-CONT-ACEPTADAS                                          
007310     IF CANT-ENCONTRADA-SI                                                
007320         MOVE WS-CANT-TOTAL TO WS-CQ-QTY(WS-IDX-CANT)                     
007330     ELSE                                                                 
007340         ADD 1 TO WS-CQ-COUNT                                             
007350         MOVE REQ-PROD-ID    TO WS-CQ-PROD-ID(WS-CQ-COUNT)                
007360         MOVE WS-CANT-TOTAL  TO WS-CQ-QTY(WS-CQ-COUNT)                    
007370     END-IF.                                                              
007380/                                                                         
007390*=================*                                                       
007400 2900-RUPTURA-CONTROL.                                                    
007410*=================*                                                       
007420     MOVE WS-CART-ID-ANT      TO TOT-CART-ID                              
007430     MOVE WS-SUBTOTAL-CARRITO TO TOT-SUBTOTAL                             
007440     MOVE WS-LINEAS-CARRITO   TO TOT-LINE-COUNT                           
007450     PERFORM 4900-APLICAR-PROMOCION-CARRITO                               
007460     WRITE TOT-REGISTRO                                                   
007470     IF FS-CART-TOTALS-FILE NOT = '00'                                    
007480         MOVE '2900-RUPTURA-CONTROL' TO WSV-RUTINA                        
007490         MOVE 'WRITE TOT-REGISTRO'   TO WSV-ACCION                        
007500         MOVE FS-CART-TOTALS-FILE    TO WSV-FSTATUS                       
007510         GO TO 9000-ERROR-PGM                                             
007520     END-IF                                                               
007530     ADD TOT-SUBTOTAL     TO WS-GRAN-SUBTOTAL                             
007540     ADD TOT-DISCOUNT-AMT TO WS-GRAN-DESCUENTO                            
007550     ADD TOT-FINAL-AMOUNT TO WS-GRAN-FINAL                                
007560     ADD 1 TO WSA-CONT-CARRITOS                                           
007570     PERFORM 2950-REINICIAR-ACUMULADORES.                                 
007580*----------------------------------------------------------------*        
007590*=========================*                                               
007600 2950-REINICIAR-ACUMULADORES.                                             
007610*=========================*                                               
007620     MOVE ZEROS   TO WS-SUBTOTAL-CARRITO WS-LINEAS-CARRITO                
007630                      WS-CQ-COUNT                                         
007640     MOVE SPACES  TO WS-PROMO-CODE-CARRITO.                               
007650/                                                                         
007660*==================*                                                      
007670 3000-BUSCAR-PRECIO.                                                      
007680*==================*                                                      
007690*    PRECIO EFECTIVO = MEJOR PRECIO ESPECIAL VIGENTE, O EL                
007700*    PRECIO DE LISTA SI NINGUNO CALIFICA.                                 
007710     MOVE WS-TP-BASE-PRICE(WS-TP-IDX) TO WS-PRECIO-EFECTIVO               
007720     MOVE -1 TO WS-MEJOR-RANK                                             
007730     PERFORM 3050-EXAMINAR-PRECIO                                         
007740             VARYING WS-TC-IDX FROM 1 BY 1                                
007750             UNTIL WS-TC-IDX > WS-PRICE-COUNT.                            
007760*----------------------------------------------------------------*        
007770*===================*                                                     
007780 3050-EXAMINAR-PRECIO.                                                    
007790*===================*                                                     
007800     IF WS-TC-PROD-ID(WS-TC-IDX) = REQ-PROD-ID                            
007810         PERFORM 3100-CALIFICAR-PRECIO                                    
007820     END-IF.                                                              
007830*----------------------------------------------------------------*        
007840*====================*                                                    
007850 3100-CALIFICAR-PRECIO.                                                   
007860*====================*                                                    
007870     IF WS-TC-ACTIVE(WS-TC-IDX) = 'Y'                                     
007880        AND (WS-TC-VALID-FROM(WS-TC-IDX) = 0 OR                           
007890             WS-TC-VALID-FROM(WS-TC-IDX) <= WS-FEC-CCYYMMDD)              
007900        AND (WS-TC-VALID-TO(WS-TC-IDX) = 0 OR                             
007910             WS-TC-VALID-TO(WS-TC-IDX) >= WS-FEC-CCYYMMDD)                
007920        AND (WS-TC-CUST-GROUP(WS-TC-IDX) = SPACES OR                      
007930             WS-TC-CUST-GROUP(WS-TC-IDX) = REQ-CUST-GROUP)                
007940        AND WS-TC-MIN-QTY(WS-TC-IDX) <= REQ-QTY                           
007950         PERFORM 3200-SELECCIONAR-MEJOR-PRECIO                            
007960     END-IF.                                                              
007970*----------------------------------------------------------------*        
007980*==============================*                                          
007990 3200-SELECCIONAR-MEJOR-PRECIO.                                           
008000*==============================*                                          
008010*    PRIORIDAD: GRUPO DE CLIENTE ESPECIFICO ANTES QUE GENERICO,           
008020*    LUEGO LA CANTIDAD MINIMA MAS ALTA (MAS CERCANA A LA                  
008030*    CANTIDAD PEDIDA SIN SUPERARLA).                                      
008040     IF WS-TC-CUST-GROUP(WS-TC-IDX) NOT = SPACES                          
008050         COMPUTE WS-RANK-ACTUAL =                                         
008060                 1000000 + WS-TC-MIN-QTY(WS-TC-IDX)                       
008070     ELSE                                                                 
008080         COMPUTE WS-RANK-ACTUAL = WS-TC-MIN-QTY(WS-TC-IDX)                
008090     END-IF                                                               
008100     IF WS-RANK-ACTUAL > WS-MEJOR-RANK                                    
008110         MOVE WS-RANK-ACTUAL         TO WS-MEJOR-RANK                     
008120         MOVE WS-TC-AMOUNT(WS-TC-IDX) TO WS-PRECIO-EFECTIVO               
008130     END-IF.                                                              
008140/                                                                         
008150*=====================*                                                   
008160 4000-CALCULAR-DESCUENTO.                                                 
008170*=====================*                                                   
008180     MOVE ZEROS TO WS-DESCUENTO                                           
008190     SET PROMO-ENCONTRADA-SI TO FALSE                                     
008200     SEARCH ALL WS-TM-ENTRY                                               
008210         AT END                                                           
008220             CONTINUE                                                     
008230         WHEN WS-TM-CODE(WS-TM-IDX) = WS-PROMO-CODE-CARRITO               
008240             SET PROMO-ENCONTRADA-SI TO TRUE                              
008250     END-SEARCH                                                           
008260     IF PROMO-ENCONTRADA-SI                                               
008270         PERFORM 4100-VALIDAR-PROMOCION                                   
008280         IF PROMO-ELEGIBLE-SI                                             
008290             PERFORM 4200-CALCULAR-POR-TIPO                               
008300             PERFORM 4300-APLICAR-TOPE                                    
008310         END-IF                                                           
008320     END-IF.                                                              
008330*----------------------------------------------------------------*        
008340*======================*                                                  
008350 4100-VALIDAR-PROMOCION.                                                  
008360*======================*                                                  
008370     SET PROMO-ELEGIBLE-SI TO TRUE                                        
008380     IF WS-TM-ACTIVE(WS-TM-IDX) NOT = 'Y'                                 
008390         SET PROMO-ELEGIBLE-NO TO TRUE                                    
008400     END-IF                                                               
008410     IF WS-TM-VALID-FROM(WS-TM-IDX) > WS-FEC-CCYYMMDD                     
008420         SET PROMO-ELEGIBLE-NO TO TRUE                                    
008430     END-IF                                                               
008440     IF WS-TM-VALID-TO(WS-TM-IDX) < WS-FEC-CCYYMMDD                       
008450         SET PROMO-ELEGIBLE-NO TO TRUE                                    
008460     END-IF                                                               
008470     IF WS-TM-MIN-ORDER-AMT(WS-TM-IDX) NOT = 0 AND                        
008480        TOT-SUBTOTAL < WS-TM-MIN-ORDER-AMT(WS-TM-IDX)                     
008490         SET PROMO-ELEGIBLE-NO TO TRUE                                    
008500     END-IF                                                               
008510     IF WS-TM-USAGE-LIMIT(WS-TM-IDX) NOT = 0 AND                          
008520        WS-TM-USAGE-COUNT(WS-TM-IDX) >=                                   
008530            WS-TM-USAGE-LIMIT(WS-TM-IDX)                                  
008540         SET PROMO-ELEGIBLE-NO TO TRUE                                    
008550     END-IF.                                                              
008560*----------------------------------------------------------------*        
008570*=====================*                                                   
008580 4200-CALCULAR-POR-TIPO.                                                  
008590*=====================*                                                   
008600     EVALUATE TRUE                                                        
008610         WHEN WS-TM-DISCOUNT-TYPE(WS-TM-IDX) = 'P'                        
008620             COMPUTE WS-DESCUENTO ROUNDED =                               
008630                     TOT-SUBTOTAL *                                       
008640                     WS-TM-DISCOUNT-VALUE(WS-TM-IDX) / 100                
008650         WHEN WS-TM-DISCOUNT-TYPE(WS-TM-IDX) = 'F'                        
008660             MOVE WS-TM-DISCOUNT-VALUE(WS-TM-IDX) TO WS-DESCUENTO         
008670         WHEN WS-TM-DISCOUNT-TYPE(WS-TM-IDX) = 'B'                        
008680*            BUY-X-GET-Y SE TRATA IGUAL QUE MONTO FIJO; NO HAY            
008690*            CONTEO DE ITEMS (CR-0388 DE NOV-2001).                       
008700             MOVE WS-TM-DISCOUNT-VALUE(WS-TM-IDX) TO WS-DESCUENTO         
008710         WHEN OTHER                                                       
008720             MOVE ZEROS TO WS-DESCUENTO                                   
008730     END-EVALUATE.                                                        
008740*----------------------------------------------------------------*        
008750*==================*                                                      
008760 4300-APLICAR-TOPE.                                                       
008770*==================*                                                      
008780     IF WS-TM-MAX-DISCOUNT(WS-TM-IDX) NOT = 0 AND                         
008790        WS-DESCUENTO > WS-TM-MAX-DISCOUNT(WS-TM-IDX)                      
008800         MOVE WS-TM-MAX-DISCOUNT(WS-TM-IDX) TO WS-DESCUENTO               
008810     END-IF.                                                              
008820*----------------------------------------------------------------*        
008830*==============================*                                          
008840 4900-APLICAR-PROMOCION-CARRITO.                                          
008850*==============================*                                          
008860     IF WS-PROMO-CODE-CARRITO NOT = SPACES                                
008870         PERFORM 4000-CALCULAR-DESCUENTO                                  
008880     ELSE                                                                 
008890         MOVE ZEROS TO WS-DESCUENTO                                       
008900     END-IF                                                               
008910     IF WS-DESCUENTO > 0                                                  
008920         MOVE WS-DESCUENTO           TO TOT-DISCOUNT-AMT                  
008930         COMPUTE TOT-FINAL-AMOUNT ROUNDED =                               
008940                 TOT-SUBTOTAL - TOT-DISCOUNT-AMT                          
008950         MOVE WS-PROMO-CODE-CARRITO  TO TOT-PROMO-CODE                    
008960     ELSE                                                                 
008970         MOVE ZEROS          TO TOT-DISCOUNT-AMT                          
008980         MOVE TOT-SUBTOTAL   TO TOT-FINAL-AMOUNT                          
008990         MOVE SPACES         TO TOT-PROMO-CODE                            
009000     END-IF.                                                              
009010/                                                                         
009020*=================*                                                       
009030 8000-FIN-PROGRAMA.                                                       
009040*=================*                                                       
009050     PERFORM 8100-CERRAR-ARCHIVOS                                         
009060     PERFORM 8200-MOSTRAR-RESUMEN.                                        
009070*----------------------------------------------------------------*        
009080*================*                                                        
009090 8100-CERRAR-ARCHIVOS.                                                    
009100*================*                                                        
009110     CLOSE PRODUCT-FILE PRICE-FILE PROMOTION-FILE                         
009120           CART-REQUEST-FILE CART-RESULT-FILE CART-TOTALS-FILE.           
009130*----------------------------------------------------------------*        
009140*==================*                                                      
009150 8200-MOSTRAR-RESUMEN.                                                    
009160*==================*                                                      
009170     DISPLAY '================================================='          
009180     DISPLAY '---------- RESUMEN DE PROCESO CPRB10Q ------------'         
009190     DISPLAY '================================================='          
009200     DISPLAY 'PRODUCTOS CARGADOS .......... = ' WSA-CONT-PRODUCT          
009210     DISPLAY 'PRECIOS CARGADOS ............ = ' WSA-CONT-PRICE            
009220     DISPLAY 'PROMOCIONES CARGADAS ........ = ' WSA-CONT-PROMO            
009230     DISPLAY 'SOLICITUDES LEIDAS ........... = '                          
009240             WSA-CONT-SOLICITUDES                                         
009250     DISPLAY 'LINEAS ACEPTADAS ............. = '                          
009260             WSA-CONT-ACEPTADAS                                           
009270     DISPLAY 'LINEAS RECHAZADAS ............ = '                          
009280             WSA-CONT-RECHAZADAS                                          
009290     DISPLAY 'CARRITOS PROCESADOS .......... = '                          
009300             WSA-CONT-CARRITOS                                            
009310     DISPLAY 'SUBTOTAL GENERAL ............. = ' WS-GRAN-SUBTOTAL         
009320     DISPLAY 'DESCUENTO GENERAL ............ = ' WS-GRAN-DESCUENTO        
009330     DISPLAY 'TOTAL FINAL GENERAL .......... = ' WS-GRAN-FINAL            
009340     DISPLAY '================================================='.         
009350*----------------------------------------------------------------*        
009360*==============*                                                          
009370 9000-ERROR-PGM.                                                          
009380*==============*                                                          
009390     DISPLAY '================================================='          
009400     DISPLAY '-------- ERROR FATAL EN PROCESO CPRB10Q ----------'         
009410     DISPLAY '================================================='          
009420     DISPLAY ' RUTINA          :' WSV-RUTINA                              
009430     DISPLAY ' ACCION DE ERROR :' WSV-ACCION                              
009440     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS                             
009450     DISPLAY '================================================='          
009460     MOVE 16 TO RETURN-CODE                                               
009470     STOP RUN.                                                            
009480                                                                          
