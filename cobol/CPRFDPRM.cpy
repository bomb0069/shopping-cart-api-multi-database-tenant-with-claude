000100******************************************************************        
000110*                                                                *        
000120*    CPRFDPRM  -  LAYOUT DE PROMOCIONES (PROMOTION-FILE)         *        
000130*    ALMACENES CONTINENTAL S.A. - GERENCIA DE SISTEMAS           *        
000140*                                                                *        
000150*    USADO POR CPRB10Q PARA ARMAR WS-PROMO-TABLE Y PARA EL FD    *        
000160*    DE PROMOTION-FILE.  LA VALIDACION DE ELEGIBILIDAD Y EL      *        
000170*    CALCULO DEL DESCUENTO SE HACEN EN 4100-VALIDAR-PROMOCION Y  *        
000180*    4200-CALCULAR-POR-TIPO DE CPRB10Q.                          *        
000190*                                                                *        
000200*    ORGANIZACION DEL ARCHIVO....: LINE SEQUENTIAL               *        
000210*    LONGITUD DE REGISTRO.......: 118 CARACTERES (VER NOTA)      *        
000220*    CLAVE PRINCIPAL............: PROMO-ID                       *        
000230*    CLAVE DE BUSQUEDA..........: PROMO-CODE                     *        
000240*                                                                *        
000250*    NOTA: IGUAL QUE EN CPRFDPRD, LA LONGITUD ESTIMADA EN EL     *        
000260*    ALCANCE (120) NO ALCANZA PARA PROMO-NAME A 40 POSICIONES;   *        
000270*    SE USAN LAS 118 REALES (LOS MONTOS VIAJAN EMPACADOS COMP-3  *        
000280*    DESDE CR-0610).                                             *        
000290******************************************************************        
000300 01  PROMO-REGISTRO.                                                      
000310     05  PROMO-ID                 PIC 9(09).                              
000320     05  PROMO-CODE               PIC X(20).                              
000330     05  PROMO-NAME               PIC X(40).                              
000340*    TIPO DE CALCULO DEL DESCUENTO.                                       
000350     05  PROMO-DISCOUNT-TYPE      PIC X(01).                              
000360         88  PROMO-TIPO-PORCENTAJE        VALUE 'P'.                      
000370         88  PROMO-TIPO-MONTO-FIJO        VALUE 'F'.                      
000380         88  PROMO-TIPO-COMPRE-Y-LLEVE    VALUE 'B'.                      
000390*    MONTOS DE DESCUENTO - EMPACADOS COMP-3 (CR-0610).                    
000400     05  PROMO-DISCOUNT-VALUE     PIC S9(7)V99 COMP-3.                    
000410     05  PROMO-MIN-ORDER-AMT      PIC S9(7)V99 COMP-3.                    
000420     05  PROMO-MAX-DISCOUNT-AMT   PIC S9(7)V99 COMP-3.                    
000430     05  PROMO-USAGE-LIMIT        PIC S9(7).                              
000440     05  PROMO-USAGE-COUNT        PIC S9(7).                              
000450*    VENTANA DE VIGENCIA, FORMATO CCYYMMDD, REDEFINIDA EN                 
000460*    BLOQUES IGUAL QUE EN CPRFDPRC.                                       
000470     05  PROMO-VALID-FROM         PIC 9(08).                              
000480     05  PROMO-VALID-FROM-X REDEFINES PROMO-VALID-FROM.                   
000490         10  PMF-CCYY             PIC 9(04).                              
000500         10  PMF-MM               PIC 9(02).                              
000510         10  PMF-DD               PIC 9(02).                              
000520     05  PROMO-VALID-TO           PIC 9(08).                              
000530     05  PROMO-VALID-TO-X REDEFINES PROMO-VALID-TO.                       
000540         10  PMT-CCYY             PIC 9(04).                              
000550         10  PMT-MM               PIC 9(02).                              
000560         10  PMT-DD               PIC 9(02).                              
000570     05  PROMO-ACTIVE             PIC X(01).                              
000580         88  PROMO-ACTIVO-SI              VALUE 'Y'.                      
000590         88  PROMO-ACTIVO-NO              VALUE 'N'.                      
000600     05  FILLER                   PIC X(02).                              
