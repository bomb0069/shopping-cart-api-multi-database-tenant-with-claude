000100******************************************************************        
000110*                                                                *        
000120*    CPRWDATE  -  AREA DE TRABAJO DE FECHA DEL PROCESO           *        
000130*    ALMACENES CONTINENTAL S.A. - GERENCIA DE SISTEMAS           *        
000140*                                                                *        
000150*    COPY COMUN A TODOS LOS BATCH QUE VALIDAN VENTANAS DE        *        
000160*    VIGENCIA (PRECIOS, PROMOCIONES).  LA FECHA DEL PROCESO SE   *        
000170*    TOMA UNA SOLA VEZ AL INICIO (1100-TOMAR-FECHA-PROCESO) Y    *        
000180*    SE USA EN TODAS LAS COMPARACIONES CONTRA PRICE-VALID-FROM/  *        
000190*    TO Y PROMO-VALID-FROM/TO.                                   *        
000200******************************************************************        
000210 01  WS-FECHA-PROCESO.                                                    
000220*    FECHA DEL SISTEMA TAL COMO LA DEVUELVE ACCEPT FROM DATE,             
000230*    AA CON 2 DIGITOS DE ANO (FORMATO ORIGINAL DE 1989).                  
000240     05  WS-FEC-AAMMDD            PIC 9(06).                              
000250     05  WS-FEC-AAMMDD-X REDEFINES WS-FEC-AAMMDD.                         
000260         10  WS-FEC-AA            PIC 9(02).                              
000270         10  WS-FEC-AAMMDD-MM     PIC 9(02).                              
000280         10  WS-FEC-AAMMDD-DD     PIC 9(02).                              
000290*    SIGLO CALCULADO POR VENTANA (CR-0301, REVISION Y2K DE                
000300*    SEP-1998): AA MENOR A 50 SE CONSIDERA 20XX, DE LO                    
000310*    CONTRARIO 19XX.  NO SE USA FUNCION INTRINSECA ALGUNA.                
000320     05  WS-FEC-SIGLO             PIC 9(02) VALUE ZEROS.                  
000330*    FECHA DE PROCESO YA CON EL SIGLO RESUELTO, USADA EN TODAS            
000340*    LAS COMPARACIONES CONTRA LAS VENTANAS DE VIGENCIA.                   
000350     05  WS-FEC-CCYYMMDD          PIC 9(08).                              
000360     05  WS-FEC-X REDEFINES WS-FEC-CCYYMMDD.                              
000370         10  WS-FEC-CCYY          PIC 9(04).                              
000380         10  WS-FEC-MM            PIC 9(02).                              
000390         10  WS-FEC-DD            PIC 9(02).                              
000400     05  FILLER                   PIC X(02).                              
