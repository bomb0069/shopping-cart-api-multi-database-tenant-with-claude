000100******************************************************************        
000110*                                                                *        
000120*    CPRFDRES  -  LAYOUT DE RESULTADO DE LINEA DE CARRITO        *        
000130*    ALMACENES CONTINENTAL S.A. - GERENCIA DE SISTEMAS           *        
000140*                                                                *        
000150*    UNA SALIDA POR CADA LINEA DE SOLICITUD, ACEPTADA O          *        
000160*    RECHAZADA, EN EL MISMO ORDEN EN QUE LLEGO LA SOLICITUD.     *        
000170*    ESCRITO POR 2100-PROCESAR-LINEA DE CPRB10Q.                 *        
000180*                                                                *        
000190*    ORGANIZACION DEL ARCHIVO....: LINE SEQUENTIAL               *        
000200*    LONGITUD DE REGISTRO.......: 47 CARACTERES (VER NOTA)       *        
000210*                                                                *        
000220*    NOTA: EL ALCANCE ORIGINAL ESTIMO 50 POSICIONES; CON LOS     *        
000230*    CAMPOS EXIGIDOS (CANTIDAD, PRECIO Y TOTAL DE LINEA CON DOS  *        
000240*    DECIMALES, AMBOS EMPACADOS COMP-3 DESDE CR-0610) LA         *        
000250*    LONGITUD REAL ES 46 + 1 DE RELLENO = 47.                    *        
000260******************************************************************        
000270 01  RES-REGISTRO.                                                        
000280     05  RES-CART-ID              PIC X(20).                              
000290     05  RES-PROD-ID              PIC 9(09).                              
000300     05  RES-QTY                  PIC S9(5).                              
000310*    PRECIO Y TOTAL DE LINEA - EMPACADOS COMP-3 (CR-0610).                
000320     05  RES-UNIT-PRICE           PIC S9(7)V99 COMP-3.                    
000330     05  RES-LINE-TOTAL           PIC S9(9)V99 COMP-3.                    
000340     05  RES-STATUS               PIC X(01).                              
000350         88  RES-ACEPTADA                 VALUE 'A'.                      
000360         88  RES-RECHAZADA                VALUE 'R'.                      
000370     05  FILLER                   PIC X(01).                              
