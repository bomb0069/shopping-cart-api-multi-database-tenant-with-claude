000100******************************************************************        
000110*                                                                *        
000120*    CPRFDTOT  -  LAYOUT DE TOTALES DE CARRITO (CART-TOTALS)     *        
000130*    ALMACENES CONTINENTAL S.A. - GERENCIA DE SISTEMAS           *        
000140*                                                                *        
000150*    UN REGISTRO POR CARRITO, ESCRITO EN LA RUPTURA DE CONTROL   *        
000160*    (CAMBIO DE REQ-CART-ID O FIN DE ARCHIVO) POR CPRB10Q.       *        
000170*    LEIDO SECUENCIALMENTE POR CPRR20Q PARA EL REPORTE RESUMEN   *        
000180*    DE CARRITOS.                                                *        
000190*                                                                *        
000200*    ORGANIZACION DEL ARCHIVO....: LINE SEQUENTIAL               *        
000210*    LONGITUD DE REGISTRO.......: 65 CARACTERES                  *        
000220******************************************************************        
000230 01  TOT-REGISTRO.                                                        
000240     05  TOT-CART-ID              PIC X(20).                              
000250*    TOTALES DE CARRITO - EMPACADOS COMP-3 (CR-0610).                     
000260     05  TOT-SUBTOTAL             PIC S9(9)V99 COMP-3.                    
000270     05  TOT-DISCOUNT-AMT         PIC S9(9)V99 COMP-3.                    
000280     05  TOT-FINAL-AMOUNT         PIC S9(9)V99 COMP-3.                    
000290     05  TOT-PROMO-CODE           PIC X(20).                              
000300     05  TOT-LINE-COUNT           PIC S9(5).                              
000310     05  FILLER                   PIC X(02).                              
