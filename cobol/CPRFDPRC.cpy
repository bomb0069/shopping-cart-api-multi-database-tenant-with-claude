000100******************************************************************        
000110*                                                                *        
000120*    CPRFDPRC  -  LAYOUT DE PRECIOS ESPECIALES (PRICE-FILE)      *        
000130*    ALMACENES CONTINENTAL S.A. - GERENCIA DE SISTEMAS           *        
000140*                                                                *        
000150*    USADO POR CPRB10Q PARA ARMAR WS-PRICE-TABLE Y PARA EL FD    *        
000160*    DE PRICE-FILE.  UN PRODUCTO PUEDE TENER VARIOS REGISTROS    *        
000170*    DE PRECIO (POR GRUPO DE CLIENTE, POR CANTIDAD MINIMA, POR   *        
000180*    VIGENCIA); LA SELECCION DEL MEJOR PRECIO SE HACE EN         *        
000190*    3200-SELECCIONAR-MEJOR-PRECIO DE CPRB10Q.                   *        
000200*                                                                *        
000210*    ORGANIZACION DEL ARCHIVO....: LINE SEQUENTIAL               *        
000220*    LONGITUD DE REGISTRO.......: 66 CARACTERES                  *        
000230*    CLAVE PRINCIPAL............: PRICE-ID                       *        
000240*    CLAVE DE BUSQUEDA..........: PRICE-PROD-ID                  *        
000250******************************************************************        
000260 01  PRICE-REGISTRO.                                                      
000270     05  PRICE-ID                PIC 9(09).                               
000280     05  PRICE-PROD-ID            PIC 9(09).                              
000290*    MONTO DE PRECIO - EMPACADO COMP-3 (CR-0610).                         
000300     05  PRICE-AMOUNT             PIC S9(7)V99 COMP-3.                    
000310     05  PRICE-TYPE               PIC X(10).                              
000320         88  PRICE-TYPE-ESPECIAL          VALUE 'SPECIAL'.                
000330         88  PRICE-TYPE-VOLUMEN           VALUE 'BULK'.                   
000340         88  PRICE-TYPE-SALDO             VALUE 'CLEARANCE'.              
000350     05  PRICE-CUST-GROUP         PIC X(10).                              
000360     05  PRICE-MIN-QTY            PIC S9(5).                              
000370*    VENTANA DE VIGENCIA, FORMATO CCYYMMDD; CERO = SIN LIMITE.            
000380*    SE REDEFINE EN BLOQUES PARA LAS COMPARACIONES CONTRA LA              
000390*    FECHA DEL PROCESO (WS-FECHA-PROCESO DE CPRWDATE).                    
000400     05  PRICE-VALID-FROM         PIC 9(08).                              
000410     05  PRICE-VALID-FROM-X REDEFINES PRICE-VALID-FROM.                   
000420         10  PVF-CCYY             PIC 9(04).                              
000430         10  PVF-MM               PIC 9(02).                              
000440         10  PVF-DD               PIC 9(02).                              
000450     05  PRICE-VALID-TO           PIC 9(08).                              
000460     05  PRICE-VALID-TO-X REDEFINES PRICE-VALID-TO.                       
000470         10  PVT-CCYY             PIC 9(04).                              
000480         10  PVT-MM               PIC 9(02).                              
000490         10  PVT-DD               PIC 9(02).                              
000500     05  PRICE-ACTIVE             PIC X(01).                              
000510         88  PRICE-ACTIVO-SI              VALUE 'Y'.                      
000520         88  PRICE-ACTIVO-NO              VALUE 'N'.                      
000530     05  FILLER                   PIC X(01).                              
