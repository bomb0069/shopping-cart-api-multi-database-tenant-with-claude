000100 IDENTIFICATION DIVISION.                                                 
000110*========================*                                                
000120 PROGRAM-ID.    CPRR20Q.                                                  
000130 AUTHOR.        HCASTRO.                                                  
000140 INSTALLATION.  ALMACENES CONTINENTAL S.A. - GERENCIA SISTEMAS.           
000150 DATE-WRITTEN.  ABR 1989.                                                 
000160 DATE-COMPILED.                                                           
000170 SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.                       
000180******************************************************************        
000190*OBJET******************************************************    *         
000200*OBJET*** REPORTE RESUMEN DE CARRITOS TARIFICADOS               *         
000210*OBJET************************************************************        
000220*                                                                *        
000230*    LEE CART-TOTALS-FILE (GENERADO POR CPRB10Q EN LA RUPTURA    *        
000240*    DE CONTROL DE CADA CARRITO) Y PRODUCE UN LISTADO CON UNA    *        
000250*    LINEA POR CARRITO (SUBTOTAL, DESCUENTO, TOTAL FINAL,        *        
000260*    PROMOCION APLICADA Y CANTIDAD DE LINEAS) MAS LOS TOTALES    *        
000270*    GENERALES DE LA CORRIDA AL FINAL DEL LISTADO.               *        
000280*                                                                *        
000290*        ENTRADA:  CART-TOTALS-FILE - TOTALES POR CARRITO       *         
000300*                  (PRODUCIDO POR CPRB10Q)                      *         
000310*                                                                *        
000320*        SALIDA:   CART-SUMMARY-RPT - LISTADO IMPRESO           *         
000330*                                                                *        
000340******************************************************************        
000350*                     BITACORA DE CAMBIOS                       *         
000360******************************************************************        
000370*    FECHA      INICIALES  TICKET    DESCRIPCION                *         
000380*    ---------  ---------  --------  ------------------------   *         
000390*    ABR-1989   HCASTRO    CR-0002   VERSION INICIAL. CORRE     *         
000400*                                    DESPUES DE CPRB10Q EN EL   *         
000410*                                    MISMO PASO DE JOB NOCTURNO.*         
000420*    FEB-1991   RDELGADO   CR-0099   SE AGREGA COLUMNA DE       *         
000430*                                    PROMOCION APLICADA AL      *         
000440*                                    DETALLE.                   *         
000450*    JUL-1996   MTORRES    CR-0256   SE AGREGA CONTROL DE       *         
000460*                                    SALTO DE PAGINA CADA 55    *         
000470*                                    LINEAS (ANTES EL LISTADO   *         
000480*                                    SALIA EN UNA SOLA PAGINA). *         
000490*    SEP-1998   JPEREZ     CR-0302   REVISION Y2K: ENCABEZADO   *         
000500*                                    DEL REPORTE PASA A FECHA   *         
000510*                                    CCYYMMDD. NO QUEDA NINGUN  *         
000520*                                    CAMPO DE FECHA CON 2       *         
000530*                                    DIGITOS DE ANO EN ESTE     *         
000540*                                    PROGRAMA.                  *         
000550*    AGO-2004   LSOTO      CR-0451   SE ACLARA EN EL ENCABEZADO *         
000560*                                    QUE LOS CARRITOS PUEDEN    *         
000570*                                    PROVENIR DEL SITIO WEB, NO *         
000580*                                    SOLO DEL CATALOGO IMPRESO. *         
000590*    ENE-2010   NVARGAS    CR-0513   SE AGREGA LINEA DE TOTALES *         
000600*                                    GENERALES AL PIE DEL       *         
000610*                                    LISTADO (ANTES SOLO SE     *         
000620*                                    MOSTRABA POR DISPLAY EN    *         
000630*                                    PANTALLA).                 *         
000640*    MAR-2012   DFLORES    CR-0514   LA LINEA DE TOTALES IMPRIMIA*        
000650*                                    LA SUMA DE LINEAS DE DETALLE*        
000660*                                    EN LA COLUMNA DE 'LINEAS' EN*        
000670*                                    VEZ DE LA CANTIDAD DE       *        
000680*                                    CARRITOS; SE CORRIGE PARA   *        
000690*                                    USAR WSA-CONT-CARRITOS.  SE *        
000700*                                    QUITA TAMBIEN CLASE-MONEDA Y*        
000710*                                    UPSI-0 DEL SPECIAL-NAMES, NO*        
000720*                                    TENIAN USO EN ESTE PROGRAMA.*        
000730*    MAR-2012   DFLORES    CR-0515   LA RUTINA DE DETALLE (2000- *        
000740*                                    IMPRIMIR-DETALLE) PASA A    *        
000750*                                    PERFORM...THRU CON PARRAFO D*        
000760*                                    SALIDA PROPIO (2000-FIN-    *        
000770*                                    DETALLE), AL ESTILO DE LOS  *        
000780*                                    CICLOS DE LECTURA DE CPRB10Q*        
000790*                                    TAMBIEN SE LLEVA WS-SW-FIN- *        
000800*                                    TOTALES A NIVEL 77 COMO     *        
000810*                                    ESCALAR SUELTO.             *        
000820*    MAR-2012   DFLORES    CR-0516   LOS CAMPOS DE LA LINEA DE   *        
000830*                                    TOTALES (WST-SUBTOTAL,      *        
000840*                                    WST-DESCUENTO, WST-FINAL,   *        
000850*                                    WST-CARRITOS) Y DE LA LINEA *        
000860*                                    DE DETALLE (WSD-LINEAS) SE  *        
000870*                                    AMPLIAN PARA CUBRIR TODAS LA*        
000880*                                    POSICIONES DE LOS ACUMULADOR*        
000890*                                    DE ORIGEN (WSG-TOT-* A 9    *        
000900*                                    DIGITOS, WSA-CONT-CARRITOS A*        
000910*                                    DIGITOS, TOT-LINE-COUNT A 5 *        
000920*                                    DIGITOS); ANTES SE TRUNCABAN*        
000930*                                    LOS DIGITOS DE MAYOR ORDEN E*        
000940*                                    CORRIDAS DE GRAN VOLUMEN.   *        
000950******************************************************************        
000960/                                                                         
000970 ENVIRONMENT DIVISION.                                                    
000980*======================*                                                  
000990 CONFIGURATION SECTION.                                                   
001000 SPECIAL-NAMES.                                                           
001010     C01 IS TOP-OF-FORM.                                                  
001020                                                                          
001030 INPUT-OUTPUT SECTION.                                                    
001040 FILE-CONTROL.                                                            
001050     SELECT  CART-TOTALS-FILE ASSIGN TO CARTTOT                           
001060             ORGANIZATION IS LINE SEQUENTIAL                              
001070             FILE STATUS IS FS-CART-TOTALS-FILE.                          
001080                                                                          
001090     SELECT  CART-SUMMARY-RPT ASSIGN TO CARTRPT                           
001100             ORGANIZATION IS LINE SEQUENTIAL                              
001110             FILE STATUS IS FS-CART-SUMMARY-RPT.                          
001120/                                                                         
001130*=============*                                                           
001140 DATA DIVISION.                                                           
001150*=============*                                                           
001160*=============*                                                           
001170 FILE SECTION.                                                            
001180*=============*                                                           
001190*    TOTALES POR CARRITO (ENTRADA, PRODUCIDO POR CPRB10Q)                 
001200 FD  CART-TOTALS-FILE                                                     
001210     RECORD CONTAINS 65 CHARACTERS.                                       
001220     COPY CPRFDTOT.                                                       
001230                                                                          
001240*    LISTADO RESUMEN DE CARRITOS (SALIDA)                                 
001250 FD  CART-SUMMARY-RPT                                                     
001260     RECORD CONTAINS 132 CHARACTERS.                                      
001270 01  RPT-LINEA-IMPRESION          PIC X(132).                             
001280/                                                                         
001290*=====================*                                                   
001300 WORKING-STORAGE SECTION.                                                 
001310*=====================*                                                   
001320     COPY CPRWDATE.                                                       
001330                                                                          
001340 01  WSF-FSTATUS.                                                         
001350     05  FS-CART-TOTALS-FILE      PIC X(02).                              
001360     05  FS-CART-SUMMARY-RPT      PIC X(02).                              
001370     05  FILLER                   PIC X(02).                              
001380                                                                          
001390 01  WSV-VARIABLES.                                                       
001400     05  WSV-RUTINA               PIC X(20).                              
001410     05  WSV-ACCION               PIC X(20).                              
001420     05  WSV-FSTATUS              PIC X(02).                              
001430     05  FILLER                   PIC X(06).                              
001440                                                                          
001450*    SWITCH SUELTO, DECLARADO A NIVEL 77 AL ESTILO DE LOS                 
001460*    ESCALARES DE LOS TALLERES DE CALCULO (CR-0514).                      
001470 77  WS-SW-FIN-TOTALES        PIC X(01) VALUE 'N'.                        
001480     88  FIN-TOTALES-OK                  VALUE 'Y'.                       
001490                                                                          
001500 01  WSA-ACUMULADORES.                                                    
001510     05  WSA-CONT-CARRITOS        PIC S9(07) COMP VALUE ZERO.             
001520     05  WSA-CONT-LINEAS-PAGINA   PIC S9(03) COMP VALUE ZERO.             
001530     05  WSA-CONT-PAGINAS         PIC S9(03) COMP VALUE ZERO.             
001540     05  FILLER                   PIC X(04).                              
001550                                                                          
001560*    GRANDES TOTALES DE LA CORRIDA (ACUMULADOS CARRITO POR                
001570*    CARRITO, IMPRESOS AL PIE DEL LISTADO POR CR-0513).                   
001580 01  WSG-GRANDES-TOTALES.                                                 
001590     05  WSG-TOT-SUBTOTAL         PIC S9(09)V99 VALUE ZERO.               
001600     05  WSG-TOT-DESCUENTO        PIC S9(09)V99 VALUE ZERO.               
001610     05  WSG-TOT-FINAL            PIC S9(09)V99 VALUE ZERO.               
001620     05  FILLER                   PIC X(06).                              
001630                                                                          
001640*    VISTA SIN SIGNO DE LOS GRANDES TOTALES PARA AUDITORIA                
001650*    RAPIDA EN CONSOLA (CIERRE DEL LISTADO, CR-0513).                     
001660 01  WSG-TOTALES-SIN-SIGNO REDEFINES WSG-GRANDES-TOTALES.                 
001670     05  WSG-ABS-SUBTOTAL         PIC 9(09)V99.                           
001680     05  WSG-ABS-DESCUENTO        PIC 9(09)V99.                           
001690     05  WSG-ABS-FINAL            PIC 9(09)V99.                           
001700     05  FILLER                   PIC X(06).                              
001710                                                                          
001720******************************************************************        
001730*              ENCABEZADO DEL LISTADO (2 LINEAS POR PAGINA)      *        
001740******************************************************************        
001750 01  WS-ENCABEZADO-1.                                                     
001760     05  FILLER                   PIC X(06) VALUE 'FECHA:'.               
001770     05  WSE1-CCYY                PIC 9(04).                              
001780     05  FILLER                   PIC X(01) VALUE '-'.                    
001790     05  WSE1-MM                  PIC 9(02).                              
001800     05  FILLER                   PIC X(01) VALUE '-'.                    
001810     05  WSE1-DD                  PIC 9(02).                              
001820     05  FILLER                   PIC X(15) VALUE SPACES.                 
001830     05  FILLER                   PIC X(33) VALUE                         
001840         'ALMACENES CONTINENTAL S.A.'.                                    
001850     05  FILLER                   PIC X(38) VALUE SPACES.                 
001860     05  FILLER                   PIC X(06) VALUE 'PAGINA'.               
001870     05  WSE1-PAGINA              PIC ZZ9.                                
001880     05  FILLER                   PIC X(09) VALUE SPACES.                 
001890                                                                          
001900 01  WS-ENCABEZADO-2.                                                     
001910     05  FILLER                   PIC X(33) VALUE SPACES.                 
001920     05  FILLER                   PIC X(38) VALUE                         
001930         'REPORTE RESUMEN DE CARRITOS TARIFICADOS'.                       
001940     05  FILLER                   PIC X(61) VALUE SPACES.                 
001950                                                                          
001960 01  WS-ENCABEZADO-3.                                                     
001970     05  FILLER                   PIC X(20) VALUE 'CARRITO'.              
001980     05  FILLER                   PIC X(16) VALUE 'SUBTOTAL'.             
001990     05  FILLER                   PIC X(16) VALUE 'DESCUENTO'.            
002000     05  FILLER                   PIC X(16) VALUE 'TOTAL FINAL'.          
002010     05  FILLER                   PIC X(20) VALUE 'PROMOCION'.            
002020     05  FILLER                   PIC X(08) VALUE 'LINEAS'.               
002030     05  FILLER                   PIC X(36) VALUE SPACES.                 
002040                                                                          
002050 01  WS-ENCABEZADO-4.                                                     
002060     05  FILLER                   PIC X(96) VALUE ALL '-'.                
002070     05  FILLER                   PIC X(36) VALUE SPACES.                 
002080/                                                                         
002090******************************************************************        
002100*                 LINEA DE DETALLE POR CARRITO                   *        
002110******************************************************************        
002120 01  WS-LINEA-DETALLE.                                                    
002130     05  WSD-CART-ID              PIC X(20).                              
002140     05  WSD-SUBTOTAL             PIC Z(08)9.99-.                         
002150     05  FILLER                   PIC X(03) VALUE SPACES.                 
002160     05  WSD-DESCUENTO            PIC Z(08)9.99-.                         
002170     05  FILLER                   PIC X(03) VALUE SPACES.                 
002180     05  WSD-FINAL                PIC Z(08)9.99-.                         
002190     05  FILLER                   PIC X(03) VALUE SPACES.                 
002200     05  WSD-PROMO-CODE           PIC X(20).                              
002210     05  WSD-LINEAS               PIC ZZZZ9.                              
002220     05  FILLER                   PIC X(31) VALUE SPACES.                 
002230/                                                                         
002240******************************************************************        
002250*                  LINEA DE TOTALES GENERALES                    *        
002260******************************************************************        
002270 01  WS-LINEA-TOTALES.                                                    
002280     05  FILLER                   PIC X(20) VALUE                         
002290         'TOTALES GENERALES'.                                             
002300     05  WST-SUBTOTAL             PIC Z(08)9.99-.                         
002310     05  FILLER                   PIC X(03) VALUE SPACES.                 
002320     05  WST-DESCUENTO            PIC Z(08)9.99-.                         
002330     05  FILLER                   PIC X(03) VALUE SPACES.                 
002340     05  WST-FINAL                PIC Z(08)9.99-.                         
002350     05  FILLER                   PIC X(03) VALUE SPACES.                 
002360     05  FILLER                   PIC X(20) VALUE SPACES.                 
002370*    ESTA COLUMNA REUTILIZA LA POSICION DE 'LINEAS' DEL                   
002380*    ENCABEZADO PARA LLEVAR LA CANTIDAD DE CARRITOS DE LA                 
002390*    CORRIDA (CR-0514); NO ES SUMA DE WSD-LINEAS.                         
002400     05  WST-CARRITOS             PIC Z(06)9.                             
002410     05  FILLER                   PIC X(29) VALUE SPACES.                 
002420/                                                                         
002430*================*                                                        
002440 PROCEDURE DIVISION.                                                      
002450*================*                                                        
002460     PERFORM 1000-ENCABEZADO-INICIO                                       
002470     PERFORM 2000-IMPRIMIR-DETALLE THRU 2000-FIN-DETALLE                  
002480   UNTIL FIN-TOTALES-OK                                                   
002490     PERFORM 3000-IMPRIMIR-TOTALES                                        
002500     PERFORM 8100-CERRAR-ARCHIVOS                                         
002510     STOP RUN.                                                            
002520*----------------------------------------------------------------*        
002530*======================*                                                  
002540 1000-ENCABEZADO-INICIO.                                                  
002550*======================*                                                  
002560     PERFORM 1100-ABRIR-ARCHIVOS                                          
002570     PERFORM 1150-TOMAR-FECHA-PROCESO                                     
002580     PERFORM 1200-LEER-TOTAL                                              
002590     PERFORM 1900-IMPRIMIR-ENCABEZADO.                                    
002600*----------------------------------------------------------------*        
002610 1100-ABRIR-ARCHIVOS.                                                     
002620     OPEN INPUT  CART-TOTALS-FILE                                         
002630          OUTPUT CART-SUMMARY-RPT.                                        
002640                                                                          
002650     IF FS-CART-TOTALS-FILE NOT = '00' OR                                 
002660        FS-CART-SUMMARY-RPT NOT = '00'                                    
002670         MOVE '1100-ABRIR-ARCHIVOS'   TO WSV-RUTINA                       
002680         MOVE 'OPEN DE ARCHIVOS'      TO WSV-ACCION                       
002690         MOVE FS-CART-TOTALS-FILE     TO WSV-FSTATUS                      
002700         GO TO 9000-ERROR-PGM                                             
002710     END-IF.                                                              
002720*----------------------------------------------------------------*        
002730*    FECHA DE PROCESO: MISMA TECNICA DE VENTANA DE SIGLO USADA            
002740*    EN CPRB10Q (CR-0301/CR-0302); NO SE USA FUNCION INTRINSECA.          
002750 1150-TOMAR-FECHA-PROCESO.                                                
002760     ACCEPT WS-FEC-AAMMDD FROM DATE.                                      
002770                                                                          
002780     IF WS-FEC-AA < 50                                                    
002790         MOVE 20 TO WS-FEC-SIGLO                                          
002800     ELSE                                                                 
002810         MOVE 19 TO WS-FEC-SIGLO                                          
002820     END-IF.                                                              
002830                                                                          
002840     MOVE WS-FEC-SIGLO       TO WS-FEC-CCYY(1:2)                          
002850     MOVE WS-FEC-AA          TO WS-FEC-CCYY(3:2)                          
002860     MOVE WS-FEC-AAMMDD-MM   TO WS-FEC-MM                                 
002870     MOVE WS-FEC-AAMMDD-DD   TO WS-FEC-DD.                                
002880*----------------------------------------------------------------*        
002890 1200-LEER-TOTAL.                                                         
002900     READ CART-TOTALS-FILE                                                
002910         AT END                                                           
002920             SET FIN-TOTALES-OK TO TRUE                                   
002930         NOT AT END                                                       
002940             CONTINUE                                                     
002950     END-READ.                                                            
002960                                                                          
002970     IF FS-CART-TOTALS-FILE NOT = '00' AND FS-CART-TOTALS-FILE            
002980        NOT = '10'                                                        
002990         MOVE '1200-LEER-TOTAL'       TO WSV-RUTINA                       
003000         MOVE 'READ CART-TOTALS-FILE' TO WSV-ACCION                       
003010         MOVE FS-CART-TOTALS-FILE     TO WSV-FSTATUS                      
003020         GO TO 9000-ERROR-PGM                                             
003030     END-IF.                                                              
003040*----------------------------------------------------------------*        
003050*======================*                                                  
003060 1900-IMPRIMIR-ENCABEZADO.                                                
003070*======================*                                                  
003080     ADD 1 TO WSA-CONT-PAGINAS.                                           
003090                                                                          
003100     MOVE WS-FEC-CCYY          TO WSE1-CCYY                               
003110     MOVE WS-FEC-MM            TO WSE1-MM                                 
003120     MOVE WS-FEC-DD            TO WSE1-DD                                 
003130     MOVE WSA-CONT-PAGINAS     TO WSE1-PAGINA.                            
003140                                                                          
003150     WRITE RPT-LINEA-IMPRESION FROM WS-ENCABEZADO-1                       
003160         AFTER ADVANCING C01.                                             
003170     WRITE RPT-LINEA-IMPRESION FROM WS-ENCABEZADO-2                       
003180         AFTER ADVANCING 1 LINE.                                          
003190     WRITE RPT-LINEA-IMPRESION FROM WS-ENCABEZADO-3                       
003200         AFTER ADVANCING 2 LINES.                                         
003210     WRITE RPT-LINEA-IMPRESION FROM WS-ENCABEZADO-4                       
003220         AFTER ADVANCING 1 LINE.                                          
003230                                                                          
003240     MOVE 4 TO WSA-CONT-LINEAS-PAGINA.                                    
003250*----------------------------------------------------------------*        
003260*======================*                                                  
003270 2000-IMPRIMIR-DETALLE.                                                   
003280*======================*                                                  
003290     IF WSA-CONT-LINEAS-PAGINA > 55                                       
003300         PERFORM 1900-IMPRIMIR-ENCABEZADO                                 
003310     END-IF                                                               
003320                                                                          
003330     MOVE TOT-CART-ID          TO WSD-CART-ID                             
003340     MOVE TOT-SUBTOTAL         TO WSD-SUBTOTAL                            
003350     MOVE TOT-DISCOUNT-AMT     TO WSD-DESCUENTO                           
003360     MOVE TOT-FINAL-AMOUNT     TO WSD-FINAL                               
003370     MOVE TOT-PROMO-CODE       TO WSD-PROMO-CODE                          
003380     MOVE TOT-LINE-COUNT       TO WSD-LINEAS                              
003390                                                                          
003400     WRITE RPT-LINEA-IMPRESION FROM WS-LINEA-DETALLE                      
003410         AFTER ADVANCING 1 LINE                                           
003420                                                                          
003430     ADD 1 TO WSA-CONT-LINEAS-PAGINA                                      
003440     ADD 1 TO WSA-CONT-CARRITOS                                           
003450                                                                          
003460     ADD TOT-SUBTOTAL          TO WSG-TOT-SUBTOTAL                        
003470     ADD TOT-DISCOUNT-AMT      TO WSG-TOT-DESCUENTO                       
003480     ADD TOT-FINAL-AMOUNT      TO WSG-TOT-FINAL                           
003490                                                                          
003500     PERFORM 1200-LEER-TOTAL.                                             
003510*----------------------------------------------------------------*        
003520*======================*                                                  
003530 2000-FIN-DETALLE.                                                        
003540*======================*                                                  
003550     EXIT.                                                                
003560*----------------------------------------------------------------*        
003570*======================*                                                  
003580 3000-IMPRIMIR-TOTALES.                                                   
003590*======================*                                                  
003600     MOVE WSG-TOT-SUBTOTAL     TO WST-SUBTOTAL                            
003610     MOVE WSG-TOT-DESCUENTO    TO WST-DESCUENTO                           
003620     MOVE WSG-TOT-FINAL        TO WST-FINAL                               
003630     MOVE WSA-CONT-CARRITOS    TO WST-CARRITOS.                           
003640                                                                          
003650     WRITE RPT-LINEA-IMPRESION FROM WS-ENCABEZADO-4                       
003660         AFTER ADVANCING 1 LINE.                                          
003670     WRITE RPT-LINEA-IMPRESION FROM WS-LINEA-TOTALES                      
003680         AFTER ADVANCING 1 LINE.                                          
003690                                                                          
003700     DISPLAY 'CPRR20Q - CARRITOS LISTADOS...: ' WSA-CONT-CARRITOS.        
003710     DISPLAY 'CPRR20Q - PAGINAS IMPRESAS.....: ' WSA-CONT-PAGINAS.        
003720     DISPLAY 'CPRR20Q - TOTAL FINAL (S/SIGNO): ' WSG-ABS-FINAL.           
003730*----------------------------------------------------------------*        
003740*======================*                                                  
003750 8100-CERRAR-ARCHIVOS.                                                    
003760*======================*                                                  
003770     CLOSE CART-TOTALS-FILE                                               
003780           CART-SUMMARY-RPT.                                              
003790*----------------------------------------------------------------*        
003800*======================*                                                  
003810 9000-ERROR-PGM.                                                          
003820*======================*                                                  
003830     DISPLAY '*************************************************'.         
003840     DISPLAY '* CPRR20Q - ERROR FATAL DE ARCHIVO               *'.        
003850     DISPLAY '*************************************************'.         
003860     DISPLAY 'RUTINA...: ' WSV-RUTINA.                                    
003870     DISPLAY 'ACCION...: ' WSV-ACCION.                                    
003880     DISPLAY 'FILE STAT: ' WSV-FSTATUS.                                   
003890     MOVE 16 TO RETURN-CODE.                                              
003900     STOP RUN.                                                            
003910                                                                          
